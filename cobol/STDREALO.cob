000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID STDREALO-COB.                                                 
000300*    CPD - CONTROLE DE PATIO                                              
000400*    ANALISTA         :R CARDIM                                           
000500*    PROGRAMADOR(A)   :R CARDIM                                           
000600*    DATA             :22/10/1992                                         
000700*    FINALIDADE       :REALOCACAO FORCADA DE UM VOO CUJO                  
000800*                       PATIO ENTROU EM OCORRENCIA                        
000900*    VRS              DATA              DESCRICAO                         
001000*    1.0              22/10/1992        IMPLANTACAO INICIAL               
001100*    1.1              04/05/1994        MSF - PASSOU A EXIGIR             
001200*                                        OCORRENCIA ATIVA NO              
001300*                                        PATIO ANTES DE LIBERAR           
001400*    1.2              14/01/1997        JBO - TABELA DE PATIOS            
001500*                                        ELEGIVEIS ORDENADA POR           
001600*                                        DISTANCIA (SORT)                 
001700*    1.3              21/09/1999        RAC - AJUSTE ANO 2000,            
001800*                                        CAMPOS DE DATA/HORA              
001900*                                        PASSAM A 14 POSICOES             
002000*    1.4              17/04/2002        MSF - CP-0164 - VOO NAO           
002100*                                        VOLTA AO PATIO ANTIGO            
002200*                                        SE A REALOCACAO FALHAR           
002300*    1.5              30/08/2002        JBO - RETIRADOS OS CAMPOS         
002400*                                        WS-RESP/WS-RETORNO E O           
002500*                                        88-ESC, HERDADOS DA TELA         
002600*                                        DE CONFIRMACAO DO ALTCUR         
002700*                                        E NUNCA USADOS AQUI -            
002800*                                        ESTA REALOCACAO NAO TEM          
002900*                                        PASSO DE CONFIRMACAO NEM         
003000*                                        CANCELAMENTO POR ESC             
003100*    1.6              19/11/2002        RAC - CP-0171 - A CHAVE           
003200*                                        DIGITADA NA TELA NAO             
003300*                                        ESTAVA SENDO COPIADA             
003400*                                        PARA VO-NUM-CHEGADA              
003500*                                        ANTES DO READ VOOM (O            
003600*                                        PROGRAMA LIA PELA CHAVE          
003700*                                        DA VOLTA ANTERIOR) E O           
003800*                                        REWRITE FINAL ATINGIA O          
003900*                                        ULTIMO REGISTRO DEIXADO          
004000*                                        NO BUFFER PELA VARREDURA         
004100*                                        DE 0540, NAO O VOO SENDO         
004200*                                        REALOCADO - CORRIGIDO            
004300*                                        EM 0510-PEDE-VOO                 
004400 AUTHOR. R A CARDIM.                                                      
004500 INSTALLATION. CPD - CONTROLE DE PATIO.                                   
004600 DATE-WRITTEN. 22/10/1992.                                                
004700 DATE-COMPILED.                                                           
004800 SECURITY. USO INTERNO - CPD PATIO.                                       
004900                                                                          
005000 ENVIRONMENT DIVISION.                                                    
005100*    SECAO DE CONFIGURACAO - MESMO MNEMONICO DE FORMULARIO                
005200*    QUE O STDALOC, AINDA QUE ESTE PROGRAMA NAO IMPRIMA                   
005300*    RELATORIO (NAO HA SELECT PARA IMPRESSORA AQUI).                      
005400 CONFIGURATION SECTION.                                                   
005500 SPECIAL-NAMES.                                                           
005600     C01 IS TOP-OF-FORM.                                                  
005700                                                                          
005800 INPUT-OUTPUT SECTION.                                                    
005900                                                                          
006000 FILE-CONTROL.                                                            
006100*    ARQUIVO DE VOOS, AQUI INDEXADO (AO CONTRARIO DO                      
006200*    STDALOC, QUE O LE SEQUENCIAL) - A REALOCACAO PRECISA                 
006300*    DE ACESSO DIRETO A UM UNICO VOO PELA CHAVE DIGITADA,                 
006400*    E DEPOIS PRECISA VARRER O ARQUIVO INTEIRO DE NOVO PARA               
006500*    MONTAR A TABELA DE CONFLITO (0540) - DAI O ACCESS MODE               
006600*    DYNAMIC, QUE PERMITE OS DOIS JEITOS DE LEITURA.                      
006700     SELECT VOOM ASSIGN TO DISK                                           
006800                 ORGANIZATION INDEXED                                     
006900                 ACCESS MODE DYNAMIC                                      
007000                 RECORD KEY vo-num-chegada                                
007100                 FILE STATUS status-arq.                                  
007200                                                                          
007300*    MESTRE DE AERONAVES - SO PARA ACHAR DE NOVO AS                       
007400*    DIMENSOES DA AERONAVE DO VOO LIBERADO (REGRA 1.2).                   
007500     SELECT AERONAVE ASSIGN TO DISK                                       
007600                     ORGANIZATION SEQUENTIAL                              
007700                     FILE STATUS fs-aeronave.                             
007800                                                                          
007900*    MESTRE DE PATIOS - FONTE DA LISTA DE ELEGIVEIS (0450).               
008000     SELECT PATIO ASSIGN TO DISK                                          
008100                  ORGANIZATION SEQUENTIAL                                 
008200                  FILE STATUS fs-patio.                                   
008300                                                                          
008400*    OCORRENCIAS - USADO DUAS VEZES NESTE PROGRAMA: PARA                  
008500*    MONTAR A LISTA DE ELEGIVEIS (REGRA 1.5) E PARA                       
008600*    CONFIRMAR QUE O PATIO ATUAL DO VOO TEM OCORRENCIA                    
008700*    ATIVA ANTES DE LIBERAR (REGRA 2.2).                                  
008800     SELECT OCORRENCIA ASSIGN TO DISK                                     
008900                       ORGANIZATION SEQUENTIAL                            
009000                       FILE STATUS fs-ocorrencia.                         
009100                                                                          
009200*    ARQUIVO DE TRABALHO DO SORT DE PATIOS ELEGIVEIS -                    
009300*    MESMO PAPEL QUE NO STDALOC.                                          
009400     SELECT PATIOSRT ASSIGN TO DISK.                                      
009500                                                                          
009600 DATA DIVISION.                                                           
009700                                                                          
009800 FILE SECTION.                                                            
009900                                                                          
010000*    REGISTRO DE VOO, ACESSO INDEXADO PELA CHEGADA - MESMOS               
010100*    CAMPOS DO REG-VOO SEQUENCIAL DO STDALOC, COM AS DUAS                 
010200*    VISOES REDEFINIDAS (INICIO E FIM DE OCUPACAO EM DATA/                
010300*    HORA SEPARADOS) QUE O STDALOC NAO PRECISA TER AQUI                   
010400*    PORQUE SO ESTE PROGRAMA CHEGOU A EXIBIR DATA/HORA NA                 
010500*    TELA EM VERSOES ANTERIORES (CAMPOS MANTIDOS POR                      
010600*    COMPATIBILIDADE COM O LAYOUT DO ARQUIVO).                            
010700 FD  VOOM                                                                 
010800     LABEL RECORD STANDARD                                                
010900     VALUE OF FILE-ID 'ARQVOOM.DAT'                                       
011000     RECORD CONTAINS 115 CHARACTERS.                                      
011100 01  REG-VOOM.                                                            
011200*    CHAVE DO ARQUIVO INDEXADO - O QUE O OPERADOR DIGITA                  
011300*    NA TELA (0510) E O QUE O START/READ KEY USA EM 0540.                 
011400     05  vo-num-chegada          PIC X(10).                               
011500*    NUMERO DE PARTIDA - SO ACOMPANHA O REGISTRO, NENHUMA                 
011600*    REGRA DESTE PROGRAMA O CONSULTA.                                     
011700     05  vo-num-partida          PIC X(10).                               
011800*    INICIO DA OCUPACAO - LIMITE DO TESTE DE CONFLITO 1.3.                
011900     05  vo-ini-ocupacao         PIC 9(14).                               
012000     05  vo-ini-ocupacao-r REDEFINES vo-ini-ocupacao.                     
012100         10  vo-ini-data             PIC 9(08).                           
012200         10  vo-ini-hora             PIC 9(06).                           
012300*    FIM DA OCUPACAO - OUTRO LIMITE DO TESTE DE CONFLITO.                 
012400     05  vo-fim-ocupacao         PIC 9(14).                               
012500     05  vo-fim-ocupacao-r REDEFINES vo-fim-ocupacao.                     
012600         10  vo-fim-data             PIC 9(08).                           
012700         10  vo-fim-hora             PIC 9(06).                           
012800*    ORIGEM E DESTINO DO VOO - TEXTO LIVRE, SO INFORMATIVO,               
012900*    NENHUMA REGRA DA UNIDADE 2 OS CONSULTA.                              
013000     05  vo-origem               PIC X(20).                               
013100     05  vo-destino              PIC X(20).                               
013200*    MATRICULA DA AERONAVE - USADA EM 0550 PARA RECUPERAR                 
013300*    COMPRIMENTO/ENVERGADURA DO VOO SENDO REALOCADO.                      
013400     05  vo-aeronave             PIC X(05).                               
013500*    SITUACAO - A REGRA 2.1 SO ACEITA REALOCAR VOO ALLOUE;                
013600*    FICA ATTENTE ENQUANTO O NOVO PATIO NAO E ACHADO.                     
013700     05  vo-situacao             PIC X(07).                               
013800         88  vo-sit-espera           VALUE 'ATTENTE'.                     
013900         88  vo-sit-alocado          VALUE 'ALLOUE'.                      
014000*    PATIO ATUAL - LIDO ANTES DE LIBERAR (REGRA 2.2) E                    
014100*    SUBSTITUIDO DEPOIS, SE A REALOCACAO TIVER SUCESSO.                   
014200     05  vo-patio-id             PIC X(10).                               
014300     05  FILLER                  PIC X(05).                               
014400                                                                          
014500*    MESTRE DE AERONAVES - MESMO LAYOUT DO STDALOC.                       
014600 FD  AERONAVE                                                             
014700     LABEL RECORD STANDARD                                                
014800     VALUE OF FILE-ID 'ARQAERO.DAT'                                       
014900     RECORD CONTAINS 67 CHARACTERS.                                       
015000 01  REG-AERONAVE.                                                        
015100*    MATRICULA - CHAVE DE PROCURA EM 0552, COMPARADA CONTRA               
015200*    VO-AERONAVE DO VOO SENDO REALOCADO.                                  
015300     05  aer-matricula           PIC X(05).                               
015400*    DIMENSOES - O QUE A REGRA 1.2 COMPARA EM 0620.                       
015500     05  aer-comprimento         PIC 9(03)V99.                            
015600     05  aer-envergadura         PIC 9(03)V99.                            
015700     05  aer-tipo                PIC X(04).                               
015800     05  aer-descricao           PIC X(40).                               
015900     05  FILLER                  PIC X(08).                               
016000                                                                          
016100*    MESTRE DE PATIOS - MESMO LAYOUT DO STDALOC, INCLUINDO                
016200*    O INTERRUPTOR MANUAL DE MANUTENCAO (PAT-DISPONIVEL).                 
016300 FD  PATIO                                                                
016400     LABEL RECORD STANDARD                                                
016500     VALUE OF FILE-ID 'ARQPATIO.DAT'                                      
016600     RECORD CONTAINS 30 CHARACTERS.                                       
016700 01  REG-PATIO.                                                           
016800*    IDENTIFICADOR DO PATIO - CHAVE DE PROCURA DENTRO DAS                 
016900*    TABELAS WS-TAB-PATIO E WS-TAB-PATELEG.                               
017000     05  pat-id                  PIC X(10).                               
017100*    DIMENSOES FISICAS - LIMITES DA REGRA 1.2.                            
017200     05  pat-comprimento         PIC 9(03)V99.                            
017300     05  pat-largura             PIC 9(03)V99.                            
017400*    DISTANCIA DO TERMINAL - CHAVE DO SORT DE ELEGIVEIS, A                
017500*    ORDEM QUE A REGRA 1.4 PERCORRE NA PROCURA.                           
017600     05  pat-distancia           PIC 9(05).                               
017700*    INTERRUPTOR MANUAL DE MANUTENCAO - PATIO COM 'N' NAO                 
017800*    ENTRA NA LISTA DE ELEGIVEIS, MESMO SEM OCORRENCIA.                   
017900     05  pat-disponivel          PIC X(01).                               
018000         88  pat-disp-sim            VALUE 'Y'.                           
018100         88  pat-disp-nao            VALUE 'N'.                           
018200     05  FILLER                  PIC X(04).                               
018300                                                                          
018400*    OCORRENCIAS - MESMO LAYOUT DO STDALOC. A SITUACAO                    
018500*    OUVERT/ENCOURS/RESOLU E O QUE AS REGRAS 1.5 E 2.2                    
018600*    CONSULTAM NESTE PROGRAMA.                                            
018700 FD  OCORRENCIA                                                           
018800     LABEL RECORD STANDARD                                                
018900     VALUE OF FILE-ID 'ARQOCOR.DAT'                                       
019000     RECORD CONTAINS 110 CHARACTERS.                                      
019100 01  REG-OCORRENCIA.                                                      
019200*    PATIO AFETADO - O QUE 0470/0472/0520 COMPARAM CONTRA O               
019300*    PATIO DA TABELA OU O PATIO ATUAL DO VOO.                             
019400     05  oco-patio-id            PIC X(10).                               
019500     05  oco-tipo                PIC X(20).                               
019600     05  oco-descricao           PIC X(40).                               
019700*    DATA/HORA DE ABERTURA - SO HISTORICO, NENHUMA REGRA                  
019800*    DESTE PROGRAMA A CONSULTA.                                           
019900     05  oco-declarada           PIC 9(14).                               
020000*    DATA/HORA DE FECHAMENTO - ZERO ENQUANTO A OCORRENCIA                 
020100*    ESTIVER ABERTA OU EM ANDAMENTO.                                      
020200     05  oco-resolvida           PIC 9(14).                               
020300     05  oco-resolvida-r REDEFINES oco-resolvida.                         
020400         10  oco-resolv-data         PIC 9(08).                           
020500         10  oco-resolv-hora         PIC 9(06).                           
020600*    SITUACAO DA OCORRENCIA - SO OUVERT/ENCOURS CONTAM COMO               
020700*    "OCORRENCIA ATIVA" NAS REGRAS 1.5 E 2.2.                             
020800     05  oco-situacao            PIC X(07).                               
020900         88  oco-sit-aberto          VALUE 'OUVERT'.                      
021000         88  oco-sit-andamento       VALUE 'ENCOURS'.                     
021100         88  oco-sit-resolvido       VALUE 'RESOLU'.                      
021200     05  FILLER                  PIC X(05).                               
021300                                                                          
021400*    REGISTRO DE TRABALHO DO SORT DE PATIOS ELEGIVEIS -                   
021500*    MESMO LAYOUT E MESMO PAPEL QUE NO STDALOC.                           
021600 SD  PATIOSRT.                                                            
021700 01  REG-PATIOSRT.                                                        
021800*    MESMOS CAMPOS DO REG-PATIO, SO OS NECESSARIOS A                      
021900*    REGRA 1.4 - O SORT ORDENA POR SP-DISTANCIA.                          
022000     05  sp-id                   PIC X(10).                               
022100     05  sp-comprimento          PIC 9(03)V99.                            
022200     05  sp-largura              PIC 9(03)V99.                            
022300     05  sp-distancia            PIC 9(05).                               
022400     05  FILLER                  PIC X(04).                               
022500                                                                          
022600 WORKING-STORAGE SECTION.                                                 
022700                                                                          
022800*----------------------------------------------------------               
022900*    CODIGOS DE RETORNO DOS ARQUIVOS - O DO VOOM E TESTADO                
023000*    NA ABERTURA (0100); OS DEMAIS SAO SO PARA EVENTUAL                   
023100*    DIAGNOSTICO, POIS ESTES TRES ARQUIVOS SAO OS MESMOS                  
023200*    MESTRES QUE O STDALOC JA VALIDOU NO JOB DA NOITE.                    
023300*----------------------------------------------------------               
023400 77  status-arq                PIC X(02) VALUE SPACES.                    
023500 77  fs-aeronave               PIC X(02) VALUE SPACES.                    
023600 77  fs-patio                  PIC X(02) VALUE SPACES.                    
023700 77  fs-ocorrencia              PIC X(02) VALUE SPACES.                   
023800                                                                          
023900*----------------------------------------------------------               
024000*    CHAVES DE TRABALHO DA TELA DE REALOCACAO.                            
024100*----------------------------------------------------------               
024200*    NUMERO DE CHEGADA DIGITADO PELO OPERADOR EM 0510 -                   
024300*    TAMBEM A CHAVE DE LEITURA/REWRITE DO ARQUIVO VOOM.                   
024400 01  WS-CHAVE-VOO              PIC X(10) VALUE SPACES.                    
024500*    MATRICULA DA AERONAVE DO VOO LIBERADO, COPIADA DE                    
024600*    VO-AERONAVE ANTES DA PROCURA EM 0550.                                
024700 01  WS-CHAVE-AERONAVE          PIC X(05) VALUE SPACES.                   
024800*    PATIO QUE O VOO OCUPAVA ANTES DA LIBERACAO - GUARDADO                
024900*    SO PARA EXIBIR NA TELA (LINE 06), NAO ENTRA EM REGRA.                
025000 01  WS-PATIO-ANTIGO           PIC X(10) VALUE SPACES.                    
025100*    LINHA USADA PARA APAGAR A MENSAGEM DE DESFECHO DA                    
025200*    TELA ANTERIOR ANTES DE PEDIR UM NOVO VOO (0510).                     
025300 01  LINHA-BRANCO              PIC X(60) VALUE SPACES.                    
025400                                                                          
025500*----------------------------------------------------------               
025600*    TABELA DE AERONAVES (MESTRE EM MEMORIA) - CARREGADA                  
025700*    POR 0200, CONSULTADA POR 0552 PARA ACHAR A AERONAVE                  
025800*    DO VOO SENDO REALOCADO.                                              
025900*----------------------------------------------------------               
026000 01  WS-TAB-AERONAVE.                                                     
026100*    NUMERO DE AERONAVES CARREGADAS - CONTROLA O OCCURS                   
026200*    DEPENDING ON E O LIMITE DO PERFORM VARYING EM 0550.                  
026300     05  ws-aer-qtd             PIC 9(04) COMP VALUE ZERO.                
026400     05  WS-AER-ITEM OCCURS 0 TO 9999 TIMES                               
026500             DEPENDING ON ws-aer-qtd                                      
026600             INDEXED BY idx-aer.                                          
026700         10  ws-aer-matricula       PIC X(05).                            
026800         10  ws-aer-comprimento     PIC 9(03)V99.                         
026900         10  ws-aer-envergadura     PIC 9(03)V99.                         
027000                                                                          
027100*----------------------------------------------------------               
027200*    TABELA DE OCORRENCIAS (EM MEMORIA) - CARREGADA POR                   
027300*    0400. USADA TANTO NO FILTRO DE ELEGIVEIS (0470) QUANTO               
027400*    NA CONFIRMACAO DE OCORRENCIA ATIVA NO PATIO ATUAL                    
027500*    (REGRA 2.2, PARAGRAFO 0520).                                         
027600*----------------------------------------------------------               
027700 01  WS-TAB-OCOR.                                                         
027800     05  ws-ocor-qtd            PIC 9(04) COMP VALUE ZERO.                
027900     05  WS-OCOR-ITEM OCCURS 0 TO 9999 TIMES                              
028000             DEPENDING ON ws-ocor-qtd                                     
028100             INDEXED BY idx-oco.                                          
028200         10  ws-ocor-patio-id       PIC X(10).                            
028300         10  ws-ocor-situacao       PIC X(07).                            
028400                                                                          
028500*----------------------------------------------------------               
028600*    TABELA DE PATIOS (MESTRE COMPLETO, EM MEMORIA) -                     
028700*    CARREGADA POR 0300, E A FONTE DA LISTA DE ELEGIVEIS                  
028800*    MONTADA EM 0450.                                                     
028900*----------------------------------------------------------               
029000 01  WS-TAB-PATIO.                                                        
029100     05  ws-pat-qtd             PIC 9(04) COMP VALUE ZERO.                
029200     05  WS-PAT-ITEM OCCURS 0 TO 9999 TIMES                               
029300             DEPENDING ON ws-pat-qtd                                      
029400             INDEXED BY idx-pat.                                          
029500         10  ws-pat-id              PIC X(10).                            
029600         10  ws-pat-comprimento     PIC 9(03)V99.                         
029700         10  ws-pat-largura         PIC 9(03)V99.                         
029800         10  ws-pat-distancia       PIC 9(05).                            
029900         10  ws-pat-disponivel      PIC X(01).                            
030000                                                                          
030100*----------------------------------------------------------               
030200*    PATIOS ELEGIVEIS, JA ORDENADOS POR DISTANCIA (SORT) -                
030300*    MONTADA POR 0450/0452/0458. E A LISTA QUE 0600                       
030400*    PERCORRE NA PROCURA DA REGRA 1.4.                                    
030500*----------------------------------------------------------               
030600 01  WS-TAB-PATELEG.                                                      
030700     05  ws-pateleg-qtd         PIC 9(04) COMP VALUE ZERO.                
030800     05  WS-PATELEG-ITEM OCCURS 0 TO 9999 TIMES                           
030900             DEPENDING ON ws-pateleg-qtd                                  
031000             INDEXED BY idx-pateleg.                                      
031100         10  ws-pateleg-id          PIC X(10).                            
031200         10  ws-pateleg-comprimento PIC 9(03)V99.                         
031300         10  ws-pateleg-largura     PIC 9(03)V99.                         
031400         10  ws-pateleg-distancia   PIC 9(05).                            
031500                                                                          
031600*----------------------------------------------------------               
031700*    ALOCACOES CORRENTES DE TODOS OS OUTROS VOOS - MONTADA                
031800*    POR 0540 NO MOMENTO DA REALOCACAO (NAO HA CARGA NO                   
031900*    INICIO DO PROGRAMA COMO NO STDALOC, POIS SO HA UM VOO                
032000*    POR EXECUCAO). USADA PELA REGRA 1.3 EM 0630.                         
032100*----------------------------------------------------------               
032200 01  WS-TAB-ALOC.                                                         
032300     05  ws-aloc-qtd            PIC 9(04) COMP VALUE ZERO.                
032400     05  WS-ALOC-ITEM OCCURS 0 TO 9999 TIMES                              
032500             DEPENDING ON ws-aloc-qtd                                     
032600             INDEXED BY idx-aloc.                                         
032700         10  ws-aloc-patio-id       PIC X(10).                            
032800         10  ws-aloc-ini            PIC 9(14).                            
032900         10  ws-aloc-fim            PIC 9(14).                            
033000         10  ws-aloc-voo            PIC X(10).                            
033100                                                                          
033200*----------------------------------------------------------               
033300*    CHAVES E INDICADORES DE TRABALHO DA REALOCACAO - TODO                
033400*    CONTADOR/SUBSCRITO EM COMP, TODO SWITCH EM PIC X(01),                
033500*    NO MESMO PADRAO DO STDALOC.                                          
033600*----------------------------------------------------------               
033700*    PARADA DE LEITURA DA VARREDURA DO VOOM EM 0540.                      
033800 77  ws-fim-voom                PIC X(01) VALUE 'N'.                      
033900     88  ws-fim-voom-sim            VALUE 'S'.                            
034000*    LIGADO PELAS REGRAS 1.5 E 2.2 (0470/0520).                           
034100 77  ws-pat-tem-ocorrencia       PIC X(01) VALUE 'N'.                     
034200*    DIMENSOES DA AERONAVE DO VOO LIBERADO (0550/0552),                   
034300*    USADAS PELA REGRA 1.2 EM 0620.                                       
034400 77  ws-aer-comp-sel             PIC 9(03)V99 VALUE ZEROS.                
034500 77  ws-aer-env-sel              PIC 9(03)V99 VALUE ZEROS.                
034600*    RESULTADO DO TESTE DE DIMENSAO, REGRA 1.2 (0620).                    
034700 77  ws-dimensao-ok              PIC X(01) VALUE 'N'.                     
034800*    RESULTADO DO TESTE DE CONFLITO, REGRA 1.3 (0630).                    
034900 77  ws-conflito-ok              PIC X(01) VALUE 'S'.                     
035000*    RESULTADO DA PROCURA DE PATIO PELA REGRA 1.4 (0600).                 
035100 77  ws-patio-achado             PIC X(01) VALUE 'N'.                     
035200*    PATIO ESCOLHIDO QUANDO WS-PATIO-ACHADO = 'S'.                        
035300 77  ws-patio-sel-id              PIC X(10) VALUE SPACES.                 
035400                                                                          
035500*----------------------------------------------------------               
035600*    TELA DE OPERACAO - UM SO VOO POR EXECUCAO. O OPERADOR                
035700*    DIGITA A CHEGADA NA LINHA 04 E VE O DESFECHO A PARTIR                
035800*    DA LINHA 08. SEM PERGUNTA DE CONFIRMACAO E SEM SAIDA                 
035900*    POR ESC - BASTA DEIXAR O CAMPO EM BRANCO (0510) PARA                 
036000*    VOLTAR AO MENU.                                                      
036100*----------------------------------------------------------               
036200 SCREEN SECTION.                                                          
036300 01  TELA-REALOCA.                                                        
036400     05  BLANK SCREEN.                                                    
036500     05  LINE 01 COLUMN 01 VALUE                                          
036600         '+----------------------------------------------+'.              
036700     05  LINE 02 COLUMN 01 VALUE '|'.                                     
036800     05  LINE 02 COLUMN 50 VALUE '|'.                                     
036900     05  LINE 13 COLUMN 01 VALUE                                          
037000         '+----------------------------------------------+'.              
037100     05  LINE 02 COLUMN 03 VALUE 'CPD'.                                   
037200     05  LINE 02 COLUMN 12 VALUE 'REALOCACAO DE VOO EM PATIO'.            
037300     05  LINE 02 COLUMN 43 VALUE 'VRS 1.4'.                               
037400     05  LINE 04 COLUMN 03 VALUE 'VOO DE CHEGADA [          ]'.           
037500     05  LINE 06 COLUMN 03 VALUE 'PATIO ATUAL      :'.                    
037600     05  LINE 06 COLUMN 23 VALUE WS-PATIO-ANTIGO.                         
037700     05  LINE 08 COLUMN 03 VALUE 'DESFECHO'.                              
037800     05  LINE 09 COLUMN 03 VALUE '----------------------------'.          
037900                                                                          
038000 PROCEDURE DIVISION.                                                      
038100                                                                          
038200*----------------------------------------------------------               
038300*    UNIDADE 2 - REALOCACAO DE UM UNICO VOO. O OPERADOR                   
038400*    DIGITA O NUMERO DE CHEGADA, O PROGRAMA CONFERE AS                    
038500*    REGRAS 2.1/2.2, LIBERA E REALOCA, TUDO ANTES DE                      
038600*    QUALQUER REWRITE (ATOMICIDADE DE INTENCAO - REGRA 2.4).              
038700*    A PREPARACAO (CARGA DE MESTRES E LISTA DE ELEGIVEIS)                 
038800*    RODA UMA SO VEZ, ANTES DE MOSTRAR A TELA; O OPERADOR                 
038900*    PODE REALOCAR VARIOS VOOS, UM DE CADA VEZ, SEM SAIR                  
039000*    E VOLTAR A ENTRAR NO PROGRAMA.                                       
039100*----------------------------------------------------------               
039200 0000-INICIO.                                                             
039300*    ABRE O ARQUIVO DE VOOS (I-O) E OS TRES MESTRES.                      
039400     PERFORM 0100-ABRE-ARQUIVOS THRU 0100-FIM.                            
039500*    CARGA DOS MESTRES EM MEMORIA, MESMA ORDEM DO STDALOC.                
039600     PERFORM 0200-CARGA-AERONAVES THRU 0200-FIM.                          
039700     PERFORM 0300-CARGA-PATIOS THRU 0300-FIM.                             
039800     PERFORM 0400-CARGA-OCORRENCIAS THRU 0400-FIM.                        
039900*    LISTA DE PATIOS ELEGIVEIS EM ORDEM DE DISTANCIA -                    
040000*    REGRAS 1.4/1.5, MONTADA UMA SO VEZ PARA TODAS AS                     
040100*    REALOCACOES DESTA EXECUCAO.                                          
040200     PERFORM 0450-MONTA-PATIOS-ELEG THRU 0450-FIM.                        
040300*    TELA DE OPERACAO - FICA REPETINDO O PEDIDO DE VOO                    
040400*    (0510) ATE O OPERADOR DEIXAR O CAMPO EM BRANCO.                      
040500     PERFORM 0500-TELA THRU 0500-FIM.                                     
040600*    FECHA TUDO E ENCERRA O PROGRAMA.                                     
040700     PERFORM 0900-ENCERRA THRU 0900-FIM.                                  
040800     STOP RUN.                                                            
040900                                                                          
041000*----------------------------------------------------------               
041100*    ABERTURA DO VOOM EM I-O (PRECISA GRAVAR DE VOLTA COM                 
041200*    REWRITE) E DOS TRES MESTRES EM INPUT. SO O VOOM E                    
041300*    TESTADO AQUI - OS MESTRES JA SAO VALIDADOS TODA NOITE                
041400*    PELO STDALOC, ENTAO UMA FALHA AQUI E MUITO RARA.                     
041500*----------------------------------------------------------               
041600 0100-ABRE-ARQUIVOS.                                                      
041700*    O VOOM PRECISA SER I-O PORQUE SERA REESCRITO (REWRITE)               
041800*    NO MOMENTO DA REALOCACAO - OS OUTROS TRES SO SAO LIDOS.              
041900     OPEN I-O VOOM.                                                       
042000     IF status-arq NOT = '00'                                             
042100        DISPLAY 'ARQVOOM.DAT - ERRO DE ABERTURA ' status-arq              
042200        STOP RUN.                                                         
042300     OPEN INPUT AERONAVE.                                                 
042400     OPEN INPUT PATIO.                                                    
042500     OPEN INPUT OCORRENCIA.                                               
042600 0100-FIM. EXIT.                                                          
042700                                                                          
042800*----------------------------------------------------------               
042900*    CARGA DO MESTRE DE AERONAVES - IDENTICA AO STDALOC.                  
043000*----------------------------------------------------------               
043100 0200-CARGA-AERONAVES.                                                    
043200*    ZERA O CONTADOR ANTES DE COMECAR A VARREDURA - ELE E                 
043300*    QUEM CONTROLA O OCCURS DEPENDING ON DA TABELA.                       
043400     MOVE ZEROS TO ws-aer-qtd.                                            
043500 0210-LE-AERONAVE.                                                        
043600     READ AERONAVE NEXT RECORD                                            
043700         AT END GO TO 0200-FIM.                                           
043800     ADD 1 TO ws-aer-qtd.                                                 
043900     SET idx-aer TO ws-aer-qtd.                                           
044000     MOVE aer-matricula TO ws-aer-matricula (idx-aer).                    
044100     MOVE aer-comprimento TO ws-aer-comprimento (idx-aer).                
044200     MOVE aer-envergadura TO ws-aer-envergadura (idx-aer).                
044300     GO TO 0210-LE-AERONAVE.                                              
044400 0200-FIM. EXIT.                                                          
044500                                                                          
044600*----------------------------------------------------------               
044700*    CARGA DO MESTRE DE PATIOS - IDENTICA AO STDALOC.                     
044800*----------------------------------------------------------               
044900 0300-CARGA-PATIOS.                                                       
045000     MOVE ZEROS TO ws-pat-qtd.                                            
045100 0310-LE-PATIO.                                                           
045200     READ PATIO NEXT RECORD                                               
045300         AT END GO TO 0300-FIM.                                           
045400     ADD 1 TO ws-pat-qtd.                                                 
045500     SET idx-pat TO ws-pat-qtd.                                           
045600     MOVE pat-id TO ws-pat-id (idx-pat).                                  
045700     MOVE pat-comprimento TO ws-pat-comprimento (idx-pat).                
045800     MOVE pat-largura TO ws-pat-largura (idx-pat).                        
045900     MOVE pat-distancia TO ws-pat-distancia (idx-pat).                    
046000     MOVE pat-disponivel TO ws-pat-disponivel (idx-pat).                  
046100     GO TO 0310-LE-PATIO.                                                 
046200 0300-FIM. EXIT.                                                          
046300                                                                          
046400*----------------------------------------------------------               
046500*    CARGA DAS OCORRENCIAS - IDENTICA AO STDALOC.                         
046600*----------------------------------------------------------               
046700 0400-CARGA-OCORRENCIAS.                                                  
046800     MOVE ZEROS TO ws-ocor-qtd.                                           
046900 0410-LE-OCORRENCIA.                                                      
047000     READ OCORRENCIA NEXT RECORD                                          
047100         AT END GO TO 0400-FIM.                                           
047200     ADD 1 TO ws-ocor-qtd.                                                
047300     SET idx-oco TO ws-ocor-qtd.                                          
047400     MOVE oco-patio-id TO ws-ocor-patio-id (idx-oco).                     
047500     MOVE oco-situacao TO ws-ocor-situacao (idx-oco).                     
047600     GO TO 0410-LE-OCORRENCIA.                                            
047700 0400-FIM. EXIT.                                                          
047800                                                                          
047900*----------------------------------------------------------               
048000*    REGRA 1.5, REUTILIZADA AQUI: LISTA DE PATIOS ELEGIVEIS               
048100*    (DISPONIVEL E SEM OCORRENCIA ATIVA) JA EM ORDEM DE                   
048200*    DISTANCIA, PARA A PROCURA DA REGRA 1.4 NO PASSO 6.                   
048300*    MESMA TECNICA DO STDALOC - SORT COM INPUT E OUTPUT                   
048400*    PROCEDURE.                                                           
048500*----------------------------------------------------------               
048600 0450-MONTA-PATIOS-ELEG.                                                  
048700     SORT PATIOSRT ASCENDING KEY sp-distancia                             
048800         INPUT PROCEDURE 0452-SELECIONA-PATIOS                            
048900         OUTPUT PROCEDURE 0458-CARGA-PATIOS-ELEG.                         
049000 0450-FIM. EXIT.                                                          
049100                                                                          
049200*----------------------------------------------------------               
049300*    INPUT PROCEDURE DO SORT - PERCORRE A TABELA DE PATIOS                
049400*    JA CARREGADA (0300) E MANDA PARA O SORT SO OS QUE                    
049500*    PASSAM NA REGRA 1.5.                                                 
049600*----------------------------------------------------------               
049700 0452-SELECIONA-PATIOS SECTION.                                           
049800 0452-INI.                                                                
049900     IF ws-pat-qtd > ZERO                                                 
050000        PERFORM 0454-TESTA-PATIO                                          
050100            VARYING idx-pat FROM 1 BY 1                                   
050200            UNTIL idx-pat > ws-pat-qtd.                                   
050300 0452-FIM. EXIT.                                                          
050400                                                                          
050500*----------------------------------------------------------               
050600*    TESTE DE ELEGIBILIDADE DE UM PATIO - DISPONIVEL E SEM                
050700*    OCORRENCIA ATIVA, MESMO CRITERIO DO STDALOC.                         
050800*----------------------------------------------------------               
050900 0454-TESTA-PATIO.                                                        
051000     IF ws-pat-disponivel (idx-pat) = 'Y'                                 
051100        PERFORM 0470-TEM-OCORRENCIA-ATIVA THRU 0470-FIM                   
051200        IF ws-pat-tem-ocorrencia = 'N'                                    
051300           MOVE ws-pat-id (idx-pat) TO sp-id                              
051400           MOVE ws-pat-comprimento (idx-pat) TO sp-comprimento            
051500           MOVE ws-pat-largura (idx-pat) TO sp-largura                    
051600           MOVE ws-pat-distancia (idx-pat) TO sp-distancia                
051700           RELEASE REG-PATIOSRT.                                          
051800                                                                          
051900*----------------------------------------------------------               
052000*    OUTPUT PROCEDURE DO SORT - RECEBE OS PATIOS JA EM                    
052100*    ORDEM DE DISTANCIA E CARREGA WS-TAB-PATELEG, QUE O                   
052200*    PARAGRAFO 0600 VAI PERCORRER NA PROCURA DA REGRA 1.4.                
052300*----------------------------------------------------------               
052400 0458-CARGA-PATIOS-ELEG SECTION.                                          
052500 0458-INI.                                                                
052600     MOVE ZEROS TO ws-pateleg-qtd.                                        
052700 0459-RETORNA-PATIO.                                                      
052800     RETURN PATIOSRT                                                      
052900         AT END GO TO 0458-FIM.                                           
053000     ADD 1 TO ws-pateleg-qtd.                                             
053100     SET idx-pateleg TO ws-pateleg-qtd.                                   
053200     MOVE sp-id TO ws-pateleg-id (idx-pateleg).                           
053300     MOVE sp-comprimento TO ws-pateleg-comprimento (idx-pateleg).         
053400     MOVE sp-largura TO ws-pateleg-largura (idx-pateleg).                 
053500     MOVE sp-distancia TO ws-pateleg-distancia (idx-pateleg).             
053600     GO TO 0459-RETORNA-PATIO.                                            
053700 0458-FIM. EXIT.                                                          
053800                                                                          
053900*----------------------------------------------------------               
054000*    USADO POR 0454 (FILTRO DE ELEGIVEIS) - TESTA SE O                    
054100*    PATIO APONTADO POR IDX-PAT TEM OCORRENCIA ATIVA                      
054200*    (OUVERT OU ENCOURS). NAO CONFUNDIR COM 0520, QUE TESTA               
054300*    O PATIO ATUAL DO VOO (REGRA 2.2), NAO UM PATIO DA                    
054400*    TABELA.                                                              
054500*----------------------------------------------------------               
054600 0470-TEM-OCORRENCIA-ATIVA.                                               
054700     MOVE 'N' TO ws-pat-tem-ocorrencia.                                   
054800     IF ws-ocor-qtd > ZERO                                                
054900        PERFORM 0472-TESTA-OCORRENCIA                                     
055000            VARYING idx-oco FROM 1 BY 1                                   
055100            UNTIL idx-oco > ws-ocor-qtd                                   
055200               OR ws-pat-tem-ocorrencia = 'S'.                            
055300 0470-FIM. EXIT.                                                          
055400                                                                          
055500*----------------------------------------------------------               
055600*    COMPARA UMA OCORRENCIA DA TABELA COM O PATIO APONTADO                
055700*    POR IDX-PAT.                                                         
055800*----------------------------------------------------------               
055900 0472-TESTA-OCORRENCIA.                                                   
056000     IF ws-ocor-patio-id (idx-oco) = ws-pat-id (idx-pat)                  
056100        AND (ws-ocor-situacao (idx-oco) = 'OUVERT'                        
056200          OR ws-ocor-situacao (idx-oco) = 'ENCOURS')                      
056300        MOVE 'S' TO ws-pat-tem-ocorrencia.                                
056400                                                                          
056500*----------------------------------------------------------               
056600*    MOSTRA A TELA DE OPERACAO E ENTRA NO LACO DE PEDIDOS                 
056700*    DE VOO. O LACO TERMINA QUANDO 0510 RECEBE CAMPO EM                   
056800*    BRANCO (OPERADOR QUER VOLTAR AO MENU).                               
056900*----------------------------------------------------------               
057000 0500-TELA.                                                               
057100     DISPLAY TELA-REALOCA.                                                
057200                                                                          
057300*----------------------------------------------------------               
057400*    PASSO 1 A 4 DA UNIDADE 2 - ENTRADA DA CHAVE, REGRA 2.1               
057500*    (SO VOO ALLOUE) E REGRA 2.2 (SO COM OCORRENCIA ATIVA                 
057600*    NO PATIO ATUAL). QUALQUER REJEICAO VOLTA PARA O INICIO               
057700*    DESTE PARAGRAFO, SEM MEXER NO ARQUIVO.                               
057800*----------------------------------------------------------               
057900 0510-PEDE-VOO.                                                           
058000*    CAMPO EM BRANCO (ENTER SEM DIGITAR NADA) ENCERRA O                   
058100*    LACO DE REALOCACOES E VOLTA PARA 0000-INICIO.                        
058200     ACCEPT (04 19) ws-chave-voo WITH PROMPT AUTO-SKIP.                   
058300     DISPLAY (22 02) linha-branco.                                        
058400     IF ws-chave-voo = SPACES                                             
058500        GO TO 0500-FIM.                                                   
058600*    BUSCA DIRETA NO ARQUIVO INDEXADO PELA CHAVE DIGITADA -               
058700*    A CHAVE LIDA NA TELA TEM DE IR PARA O CAMPO-CHAVE DO                 
058800*    REGISTRO ANTES DO READ, SENAO O ACCESS MODE DYNAMIC                  
058900*    BUSCA PELO QUE SOBROU DE VO-NUM-CHEGADA DA VOLTA                     
059000*    ANTERIOR (CP-0171).                                                  
059100     MOVE ws-chave-voo TO vo-num-chegada.                                 
059200     READ VOOM                                                            
059300         INVALID KEY                                                      
059400            DISPLAY (22 02) 'VOO INEXISTENTE - NAO LOCALIZADO'            
059500            GO TO 0510-PEDE-VOO.                                          
059600                                                                          
059700*----------------------------------------------------------               
059800*    REGRA 2.1 - SO SE REALOCA VOO QUE ESTA EM ALLOUE. UM                 
059900*    VOO AINDA EM ATTENTE NAO TEM PATIO PARA LIBERAR.                     
060000*----------------------------------------------------------               
060100     IF NOT vo-sit-alocado                                                
060200        DISPLAY (22 02) 'VOO NAO ALOCADO - ACAO CANCELADA'                
060300        GO TO 0510-PEDE-VOO.                                              
060400                                                                          
060500*    GUARDA O PATIO ATUAL PARA EXIBIR NA TELA E PARA A                    
060600*    REGRA 2.2 CONFERIR A OCORRENCIA.                                     
060700     MOVE vo-patio-id TO WS-PATIO-ANTIGO.                                 
060800     DISPLAY (06 23) WS-PATIO-ANTIGO.                                     
060900                                                                          
061000*----------------------------------------------------------               
061100*    REGRA 2.2 - SO LIBERA SE O PATIO ATUAL TEM OCORRENCIA                
061200*    ABERTA OU EM ANDAMENTO. SEM ISSO, NENHUMA ALTERACAO -                
061300*    A REALOCACAO FORCADA NAO EXISTE PARA TIRAR UM VOO DE                 
061400*    UM PATIO QUE ESTA PERFEITAMENTE BOM (MSF, VRS 1.1).                  
061500*----------------------------------------------------------               
061600     MOVE 'N' TO ws-pat-tem-ocorrencia.                                   
061700     PERFORM 0520-TESTA-OCORRENCIA-ATUAL                                  
061800         VARYING idx-oco FROM 1 BY 1                                      
061900         UNTIL idx-oco > ws-ocor-qtd                                      
062000            OR ws-pat-tem-ocorrencia = 'S'.                               
062100     IF ws-pat-tem-ocorrencia = 'N'                                       
062200        DISPLAY (08 12) 'PATIO SEM OCORRENCIA ATIVA - CANCELADO'          
062300        GO TO 0510-PEDE-VOO.                                              
062400                                                                          
062500*----------------------------------------------------------               
062600*    REGRA 2.3/2.4 - A PARTIR DAQUI O VOO E LIBERADO (VOLTA               
062700*    A ATTENTE, SEM PATIO); SE A REALOCACAO FALHAR ELE NAO                
062800*    VOLTA AO PATIO ANTIGO (CP-0164) - FICA EM ESPERA, POIS               
062900*    O PATIO ANTIGO CONTINUA COM A OCORRENCIA ABERTA.                     
063000*----------------------------------------------------------               
063100     MOVE 'ATTENTE' TO vo-situacao.                                       
063200     MOVE SPACES TO vo-patio-id.                                          
063300     MOVE vo-aeronave TO ws-chave-aeronave.                               
063400*    PASSO 5 - MONTA A TABELA DE CONFLITO COM TODOS OS                    
063500*    OUTROS VOOS ALLOUE DO ARQUIVO (EXCLUINDO ESTE). A                    
063600*    VARREDURA DE 0540 USA O MESMO REG-VOOM PARA LER TODO                 
063700*    O ARQUIVO, ENTAO AO VOLTAR O BUFFER ESTA COM O ULTIMO                
063800*    REGISTRO LIDO, NAO MAIS COM O VOO SENDO REALOCADO.                   
063900     PERFORM 0540-CARGA-ALOCACOES THRU 0540-FIM.                          
064000*    RECOLOCA O REGISTRO DO VOO SENDO REALOCADO NO BUFFER                 
064100*    (CP-0171) E REAPLICA O DESFECHO PARCIAL (ATTENTE, SEM                
064200*    PATIO) ANTES DE DECIDIR O NOVO PATIO E GRAVAR - SENAO                
064300*    O REWRITE LA NA FRENTE ATINGE O REGISTRO ERRADO.                     
064400     MOVE ws-chave-voo TO vo-num-chegada.                                 
064500     READ VOOM                                                            
064600         INVALID KEY                                                      
064700            DISPLAY (22 02) 'ERRO AO RELER O VOO - ABORTADO'              
064800            GO TO 0510-PEDE-VOO.                                          
064900     MOVE 'ATTENTE' TO vo-situacao.                                       
065000     MOVE SPACES TO vo-patio-id.                                          
065100*    PASSO 5 (CONT.) - RECUPERA AS DIMENSOES DA AERONAVE                  
065200*    PARA A REGRA 1.2 PODER COMPARAR EM SEGUIDA.                          
065300     PERFORM 0550-PROCURA-AERONAVE THRU 0550-FIM.                         
065400*    PASSO 6 - REGRA 1.4, MESMA PROCURA "PRIMEIRO QUE                     
065500*    SERVE" DO STDALOC, SO QUE PARA UM UNICO VOO.                         
065600     PERFORM 0600-PROCURA-PATIO THRU 0600-FIM.                            
065700     IF ws-patio-achado = 'S'                                             
065800*    ACHOU PATIO NOVO - REGRA 2.3: SO AGORA VO-SITUACAO E                 
065900*    VO-PATIO-ID SAO ATUALIZADOS PARA O DESFECHO DE SUCESSO.              
066000        MOVE 'ALLOUE' TO vo-situacao                                      
066100        MOVE ws-patio-sel-id TO vo-patio-id                               
066200        REWRITE REG-VOOM                                                  
066300        DISPLAY (08 12) 'REALOCADO DE '                                   
066400        DISPLAY (08 26) WS-PATIO-ANTIGO                                   
066500        DISPLAY (08 37) ' PARA '                                          
066600        DISPLAY (08 44) ws-patio-sel-id                                   
066700     ELSE                                                                 
066800*    NENHUM PATIO ELEGIVEL SERVIU - REGRA 2.4/CP-0164: O                  
066900*    VOO E GRAVADO DO JEITO QUE FICOU EM 0402 (ATTENTE,                   
067000*    SEM PATIO), NAO VOLTA PARA O PATIO ANTIGO.                           
067100        REWRITE REG-VOOM                                                  
067200        DISPLAY (08 12)                                                   
067300           'SEM ALTERNATIVA - VOO MANTIDO EM ESPERA'.                     
067400                                                                          
067500 0500-FIM. EXIT.                                                          
067600                                                                          
067700*----------------------------------------------------------               
067800*    TESTA SE O PATIO ANTIGO DO VOO (VO-PATIO-ID, AINDA NAO               
067900*    SOBRESCRITO NESTE PONTO) TEM OCORRENCIA ABERTA OU EM                 
068000*    ANDAMENTO - REGRA 2.2. DIFERENTE DE 0472: AQUI SE                    
068100*    COMPARA CONTRA O PATIO DO VOO LIDO, NAO CONTRA UM                    
068200*    PATIO DA TABELA WS-TAB-PATIO.                                        
068300*----------------------------------------------------------               
068400 0520-TESTA-OCORRENCIA-ATUAL.                                             
068500     IF ws-ocor-patio-id (idx-oco) = vo-patio-id                          
068600        AND (ws-ocor-situacao (idx-oco) = 'OUVERT'                        
068700          OR ws-ocor-situacao (idx-oco) = 'ENCOURS')                      
068800        MOVE 'S' TO ws-pat-tem-ocorrencia.                                
068900                                                                          
069000*----------------------------------------------------------               
069100*    MONTA A TABELA DE ALOCACOES CORRENTES PERCORRENDO O                  
069200*    ARQUIVO INDEXADO INTEIRO, EXCLUINDO O PROPRIO VOO QUE                
069300*    ESTA SENDO REALOCADO (REGRA 1.3 NAO PODE CONFLITAR                   
069400*    COM ELE MESMO). START COM LOW-VALUES POSICIONA NO                    
069500*    PRIMEIRO REGISTRO; DAI EM DIANTE E LEITURA SEQUENCIAL                
069600*    DENTRO DO ARQUIVO INDEXADO (ACCESS MODE DYNAMIC).                    
069700*----------------------------------------------------------               
069800 0540-CARGA-ALOCACOES.                                                    
069900     MOVE ZEROS TO ws-aloc-qtd.                                           
070000     MOVE 'N' TO ws-fim-voom.                                             
070100     MOVE LOW-VALUES TO vo-num-chegada.                                   
070200     START VOOM KEY NOT < vo-num-chegada                                  
070300         INVALID KEY MOVE 'S' TO ws-fim-voom.                             
070400 0542-LE-VOOM.                                                            
070500     IF ws-fim-voom-sim                                                   
070600        GO TO 0540-FIM.                                                   
070700     READ VOOM NEXT RECORD                                                
070800         AT END                                                           
070900            MOVE 'S' TO ws-fim-voom                                       
071000            GO TO 0542-FIM.                                               
071100*    SO ENTRA NA TABELA SE NAO FOR O PROPRIO VOO SENDO                    
071200*    REALOCADO E SE ESTIVER ALLOUE (VOO EM ESPERA NAO                     
071300*    OCUPA PATIO NENHUM, NAO GERA CONFLITO).                              
071400     IF vo-num-chegada NOT = ws-chave-voo                                 
071500        AND vo-sit-alocado                                                
071600        ADD 1 TO ws-aloc-qtd                                              
071700        SET idx-aloc TO ws-aloc-qtd                                       
071800        MOVE vo-patio-id TO ws-aloc-patio-id (idx-aloc)                   
071900        MOVE vo-ini-ocupacao TO ws-aloc-ini (idx-aloc)                    
072000        MOVE vo-fim-ocupacao TO ws-aloc-fim (idx-aloc)                    
072100        MOVE vo-num-chegada TO ws-aloc-voo (idx-aloc).                    
072200 0542-FIM.                                                                
072300     GO TO 0542-LE-VOOM.                                                  
072400 0540-FIM. EXIT.                                                          
072500                                                                          
072600*----------------------------------------------------------               
072700*    PROCURA A MATRICULA DO VOO LIBERADO NA TABELA DE                     
072800*    AERONAVES, PARA A REGRA 1.2 TER COM QUE COMPARAR.                    
072900*----------------------------------------------------------               
073000 0550-PROCURA-AERONAVE.                                                   
073100     MOVE ZEROS TO ws-aer-comp-sel.                                       
073200     MOVE ZEROS TO ws-aer-env-sel.                                        
073300     IF ws-aer-qtd > ZERO                                                 
073400        PERFORM 0552-TESTA-AERONAVE                                       
073500            VARYING idx-aer FROM 1 BY 1                                   
073600            UNTIL idx-aer > ws-aer-qtd.                                   
073700 0550-FIM. EXIT.                                                          
073800                                                                          
073900*----------------------------------------------------------               
074000*    COMPARA A MATRICULA DA TABELA COM A DO VOO LIBERADO -                
074100*    AO CONTRARIO DO STDALOC, AQUI NAO HA PARADA ANTECIPADA               
074200*    NO ACHADO, POIS O ARQUIVO DE AERONAVES NAO TEM CHAVE                 
074300*    DUPLICADA E O CUSTO DE VARRER ATE O FIM E IRRELEVANTE                
074400*    PARA UM UNICO VOO POR EXECUCAO (CODIGO ORIGINAL DO                   
074500*    ALTCUR JA FAZIA ASSIM).                                              
074600*----------------------------------------------------------               
074700 0552-TESTA-AERONAVE.                                                     
074800*    ACHOU A MATRICULA - GUARDA AS DIMENSOES PARA A REGRA                 
074900*    1.2 COMPARAR EM 0620.                                                
075000     IF ws-aer-matricula (idx-aer) = ws-chave-aeronave                    
075100        MOVE ws-aer-comprimento (idx-aer) TO ws-aer-comp-sel              
075200        MOVE ws-aer-envergadura (idx-aer) TO ws-aer-env-sel.              
075300                                                                          
075400*----------------------------------------------------------               
075500*    REGRA 1.4 - PROCURA O PRIMEIRO PATIO ELEGIVEL, EM                    
075600*    ORDEM DE DISTANCIA, QUE PASSE NAS REGRAS 1.2 E 1.3.                  
075700*    MESMA LOGICA DO STDALOC, REPETIDA AQUI PORQUE ESTE                   
075800*    PROGRAMA NAO TEM ACESSO AS TABELAS DO OUTRO (SAO                     
075900*    EXECUCOES SEPARADAS).                                                
076000*----------------------------------------------------------               
076100 0600-PROCURA-PATIO.                                                      
076200     MOVE 'N' TO ws-patio-achado.                                         
076300     IF ws-pateleg-qtd > ZERO                                             
076400        PERFORM 0610-TESTA-PATIO-ELEG                                     
076500            VARYING idx-pateleg FROM 1 BY 1                               
076600            UNTIL idx-pateleg > ws-pateleg-qtd                            
076700               OR ws-patio-achado = 'S'.                                  
076800 0600-FIM. EXIT.                                                          
076900                                                                          
077000*----------------------------------------------------------               
077100*    TESTA UM PATIO ELEGIVEL POR VEZ - SO CHEGA A TESTAR                  
077200*    CONFLITO (1.3) SE JA PASSOU NA DIMENSAO (1.2).                       
077300*----------------------------------------------------------               
077400 0610-TESTA-PATIO-ELEG.                                                   
077500     PERFORM 0620-TESTA-DIMENSAO THRU 0620-FIM.                           
077600     IF ws-dimensao-ok = 'S'                                              
077700        PERFORM 0630-TESTA-CONFLITO THRU 0630-FIM                         
077800        IF ws-conflito-ok = 'S'                                           
077900           MOVE 'S' TO ws-patio-achado                                    
078000           MOVE ws-pateleg-id (idx-pateleg) TO ws-patio-sel-id.           
078100                                                                          
078200*----------------------------------------------------------               
078300*    REGRA 1.2 - COMPARACAO EXATA, SEM ARREDONDAMENTO                     
078400*    (MESMO AJUSTE CP-0045 DO STDALOC, REPETIDO AQUI PELA                 
078500*    MESMA RAZAO).                                                        
078600*----------------------------------------------------------               
078700 0620-TESTA-DIMENSAO.                                                     
078800     MOVE 'N' TO ws-dimensao-ok.                                          
078900     IF ws-aer-comp-sel NOT > ws-pateleg-comprimento (idx-pateleg)        
079000        AND ws-aer-env-sel NOT > ws-pateleg-largura (idx-pateleg)         
079100        MOVE 'S' TO ws-dimensao-ok.                                       
079200 0620-FIM. EXIT.                                                          
079300                                                                          
079400*----------------------------------------------------------               
079500*    REGRA 1.3 - MESMO TESTE DE NAO-CONFLITO DO STDALOC                   
079600*    (LIMITES TOCANTES PERMITIDOS, CP-0151), AGORA CONTRA A               
079700*    TABELA MONTADA EM 0540 PARA ESTE UNICO VOO.                          
079800*----------------------------------------------------------               
079900 0630-TESTA-CONFLITO.                                                     
080000     MOVE 'S' TO ws-conflito-ok.                                          
080100     IF ws-aloc-qtd > ZERO                                                
080200        PERFORM 0632-TESTA-ALOC-EXISTENTE                                 
080300            VARYING idx-aloc FROM 1 BY 1                                  
080400            UNTIL idx-aloc > ws-aloc-qtd                                  
080500               OR ws-conflito-ok = 'N'.                                   
080600 0630-FIM. EXIT.                                                          
080700                                                                          
080800*----------------------------------------------------------               
080900*    COMPARA O VOO LIBERADO COM UMA ALOCACAO JA EXISTENTE                 
081000*    NO MESMO PATIO ELEGIVEL CORRENTE.                                    
081100*----------------------------------------------------------               
081200 0632-TESTA-ALOC-EXISTENTE.                                               
081300     IF ws-aloc-patio-id (idx-aloc) = ws-pateleg-id (idx-pateleg)         
081400        IF ws-aloc-fim (idx-aloc) > vo-ini-ocupacao                       
081500           AND ws-aloc-ini (idx-aloc) < vo-fim-ocupacao                   
081600           MOVE 'N' TO ws-conflito-ok.                                    
081700                                                                          
081800*----------------------------------------------------------               
081900*    FECHAMENTO DE TODOS OS ARQUIVOS ANTES DO STOP RUN.                   
082000*----------------------------------------------------------               
082100 0900-ENCERRA.                                                            
082200     CLOSE VOOM.                                                          
082300     CLOSE AERONAVE.                                                      
082400     CLOSE PATIO.                                                         
082500     CLOSE OCORRENCIA.                                                    
082600 0900-FIM. EXIT.                                                          
