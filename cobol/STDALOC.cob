000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. STDALOC-COB.                                                 
000300 AUTHOR. R A CARDIM.                                                      
000400 INSTALLATION. CPD - CONTROLE DE PATIO.                                   
000500 DATE-WRITTEN. 14/04/1991.                                                
000600 DATE-COMPILED.                                                           
000700 SECURITY. USO INTERNO - CPD PATIO.                                       
000800*----------------------------------------------------------               
000900*    FINALIDADE : ALOCACAO DE AERONAVES AOS PATIOS DE                     
001000*                 ESTACIONAMENTO E EMISSAO DA SITUACAO                    
001100*                 OPERACIONAL DE CADA PATIO.                              
001200*    ANALISTA       : R CARDIM                                            
001300*    PROGRAMADOR(A) : R CARDIM                                            
001400*----------------------------------------------------------               
001500*    HISTORICO DE ALTERACOES                                              
001600*    VRS     DATA         PROG    DESCRICAO                               
001700*    1.0     14/04/1991   RAC     IMPLANTACAO INICIAL -                   
001800*                                 ALOCACAO SEQUENCIAL SIMPLES             
001900*    1.1     02/09/1991   RAC     INCLUIDA VERIFICACAO DE                 
002000*                                 OCORRENCIA ATIVA NO PATIO               
002100*    1.2     19/02/1992   MSF     AJUSTE CP-0045 - COMPARACAO             
002200*                                 DE DIMENSOES SEM ARREDOND.              
002300*    1.3     07/07/1993   MSF     TOTALIZADORES DE ALOCADOS               
002400*                                 E NAO ALOCADOS NO RODAPE                
002500*    1.4     23/11/1994   JBO     PASSOU A USAR SORT PARA                 
002600*                                 ORDENAR PATIOS POR DISTANCIA            
002700*    1.5     30/01/1996   JBO     SECAO DE SITUACAO DE PATIOS             
002800*                                 INCLUIDA NO MESMO RELATORIO             
002900*    1.6     11/06/1997   RAC     CP-0112 - TABELA DE ALOCACAO            
003000*                                 CORRENTE PARA TESTE DE                  
003100*                                 CONFLITO DE HORARIO                     
003200*    1.7     03/12/1998   MSF     AJUSTE ANO 2000 - CAMPOS DE             
003300*                                 DATA/HORA PASSAM A 14 POS.              
003400*    1.8     18/08/1999   JBO     CP-0138 - LEITURA DO HORARIO            
003500*                                 DE REFERENCIA POR ARQUIVO               
003600*                                 DE CONTROLE (ARQPARM.DAT)               
003700*    1.9     09/03/2001   RAC     CP-0151 - FLAG DE CONFLITO              
003800*                                 REVISTO PARA LIMITE TOCANTE             
003900*    2.0     14/09/2001   JBO     REVISAO GERAL DE COMENTARIOS            
004000*                                 A PEDIDO DA AUDITORIA DE                
004100*                                 SISTEMAS - SEM MUDANCA DE               
004200*                                 REGRA DE NEGOCIO                        
004300*    2.1     02/04/2002   MSF     INCLUIDOS COMENTARIOS DE                
004400*                                 RASTREAMENTO DAS REGRAS NOS             
004500*                                 PARAGRAFOS DA DIVISION DE               
004600*                                 PROCEDIMENTO, CONFORME                  
004700*                                 PADRAO NOVO DO CPD PARA                 
004800*                                 PROGRAMAS DE PRODUCAO                   
004900*----------------------------------------------------------               
005000*    NOTA DO PROGRAMADOR (RAC) - ESTE FONTE SUBSTITUI O                   
005100*    PROCESSO MANUAL DE ALOCACAO QUE A OPERACAO FAZIA EM                  
005200*    PLANILHA. NAO MEXER NA ORDEM DOS PARAGRAFOS SEM AVISAR               
005300*    O CPD - A SEQUENCIA DE CARGA DAS TABELAS (AERONAVE,                  
005400*    PATIO, OCORRENCIA) E EXIGIDA PELOS PARAGRAFOS DE TESTE               
005500*    QUE VEM DEPOIS.                                                      
005600*----------------------------------------------------------               
005700                                                                          
005800 ENVIRONMENT DIVISION.                                                    
005900*    SECAO DE CONFIGURACAO - MNEMONICO DE SALTO DE PAGINA                 
006000*    USADO NOS CABECALHOS DAS DUAS SECOES DO RELATORIO.                   
006100 CONFIGURATION SECTION.                                                   
006200 SPECIAL-NAMES.                                                           
006300     C01 IS TOP-OF-FORM.                                                  
006400                                                                          
006500*    SECAO DE ARQUIVOS - TODOS OS ARQUIVOS DE ENTRADA SAO                 
006600*    SEQUENCIAIS, NA ORDEM EM QUE O CPD OS GERA TODA NOITE.               
006700*    NAO HA ARQUIVO INDEXADO NESTE PROGRAMA - A ALOCACAO E                
006800*    UM PASSE UNICO, BATCH, SEM CONSULTA AVULSA A UM VOO.                 
006900 INPUT-OUTPUT SECTION.                                                    
007000 FILE-CONTROL.                                                            
007100                                                                          
007200*    MESTRE DE AERONAVES - CARREGADO INTEIRO EM MEMORIA NO                
007300*    PARAGRAFO 0200, UMA VEZ SO, NO INICIO DO JOB.                        
007400     SELECT AERONAVE ASSIGN TO DISK                                       
007500                     ORGANIZATION SEQUENTIAL                              
007600                     FILE STATUS fs-aeronave.                             
007700                                                                          
007800*    MESTRE DE PATIOS - CARREGADO EM 0300 E TAMBEM USADO NA               
007900*    MONTAGEM DA LISTA DE ELEGIVEIS (PARAGRAFO 0460).                     
008000     SELECT PATIO ASSIGN TO DISK                                          
008100                  ORGANIZATION SEQUENTIAL                                 
008200                  FILE STATUS fs-patio.                                   
008300                                                                          
008400*    OCORRENCIAS ABERTAS, EM ANDAMENTO OU JA RESOLVIDAS -                 
008500*    SO AS ABERTAS/EM ANDAMENTO INTERESSAM AS REGRAS 1.5,                 
008600*    2.2 E 3.1, MAS O ARQUIVO TRAZ TODAS.                                 
008700     SELECT OCORRENCIA ASSIGN TO DISK                                     
008800                       ORGANIZATION SEQUENTIAL                            
008900                       FILE STATUS fs-ocorrencia.                         
009000                                                                          
009100*    ARQUIVO DE VOOS DO DIA - LIDO UMA VEZ, REPASSADO PARA                
009200*    O SORT DE ENTRADA (0510) E DEPOIS PARA O ARQUIVO DE                  
009300*    SAIDA (VOO-SAIDA), ATUALIZADO OU NAO.                                
009400     SELECT VOO ASSIGN TO DISK                                            
009500                ORGANIZATION SEQUENTIAL                                   
009600                FILE STATUS fs-voo.                                       
009700                                                                          
009800*    ARQUIVO DE SAIDA - MESMO LAYOUT DO VOO DE ENTRADA, COM               
009900*    FL-STATUS/FL-STAND-ID ATUALIZADOS ONDE HOUVE ALOCACAO.               
010000     SELECT VOO-SAIDA ASSIGN TO DISK                                      
010100                      ORGANIZATION SEQUENTIAL                             
010200                      FILE STATUS fs-voo-saida.                           
010300                                                                          
010400*    CARTAO DE CONTROLE COM O HORARIO DE REFERENCIA (AGORA)               
010500*    PARA A SITUACAO DOS PATIOS - CP-0138, VRS 1.8.                       
010600     SELECT CONTROLE ASSIGN TO DISK                                       
010700                     ORGANIZATION SEQUENTIAL                              
010800                     FILE STATUS fs-controle.                             
010900                                                                          
011000*    ARQUIVOS DE TRABALHO DO SORT - UM PARA OS PATIOS                     
011100*    ELEGIVEIS (POR DISTANCIA) E OUTRO PARA OS VOOS (POR                  
011200*    INICIO DE OCUPACAO). NAO SAO ARQUIVOS PERMANENTES.                   
011300     SELECT PATIOSRT ASSIGN TO DISK.                                      
011400     SELECT VOOSRT   ASSIGN TO DISK.                                      
011500                                                                          
011600*    RELATORIO IMPRESSO, DUAS SECOES NO MESMO ARQUIVO -                   
011700*    RESULTADO DA ALOCACAO E SITUACAO DOS PATIOS (VRS 1.5).               
011800     SELECT RELATORIO ASSIGN TO PRINTER                                   
011900                      FILE STATUS fs-relatorio.                           
012000                                                                          
012100 DATA DIVISION.                                                           
012200 FILE SECTION.                                                            
012300                                                                          
012400*    REGISTRO MESTRE DE AERONAVE - MATRICULA E A CHAVE UNICA              
012500*    USADA PELO VOO (CAMPO VO-AERONAVE) PARA ENCONTRAR AS                 
012600*    DIMENSOES DA AERONAVE NA REGRA 1.1/1.2.                              
012700 FD  AERONAVE                                                             
012800     LABEL RECORD STANDARD                                                
012900     VALUE OF FILE-ID 'ARQAERO.DAT'                                       
013000     RECORD CONTAINS 67 CHARACTERS.                                       
013100 01  REG-AERONAVE.                                                        
013200*    CHAVE DE LIGACAO COM O VOO (CAMPO VO-AERONAVE).                      
013300     05  aer-matricula           PIC X(05).                               
013400*    DIMENSOES USADAS NA REGRA 1.2 - SEM ARREDONDAMENTO.                  
013500     05  aer-comprimento         PIC 9(03)V99.                            
013600     05  aer-envergadura         PIC 9(03)V99.                            
013700     05  aer-tipo                PIC X(04).                               
013800     05  aer-descricao           PIC X(40).                               
013900*    FILLER DE FOLGA PARA EVENTUAL CAMPO FUTURO, SEM                      
014000*    QUEBRAR O LAYOUT JA EM PRODUCAO (HABITO DO CPD).                     
014100     05  FILLER                  PIC X(08).                               
014200                                                                          
014300*    REGISTRO MESTRE DE PATIO. PAT-DISPONIVEL E O INTER-                  
014400*    RUPTOR MANUAL DA MANUTENCAO (REGRA 1.5/3.1); PAT-                    
014500*    DISTANCIA E A CHAVE DE ORDENACAO DA REGRA 1.4.                       
014600 FD  PATIO                                                                
014700     LABEL RECORD STANDARD                                                
014800     VALUE OF FILE-ID 'ARQPATIO.DAT'                                      
014900     RECORD CONTAINS 30 CHARACTERS.                                       
015000 01  REG-PATIO.                                                           
015100*    IDENTIFICACAO DO PATIO - CHAVE UNICA NO MESTRE.                      
015200     05  pat-id                  PIC X(10).                               
015300*    CAPACIDADE FISICA DO PATIO - LIMITE USADO NA REGRA 1.2.              
015400     05  pat-comprimento         PIC 9(03)V99.                            
015500     05  pat-largura             PIC 9(03)V99.                            
015600*    DISTANCIA DO PATIO AO TERMINAL - CHAVE DO SORT 1.4.                  
015700     05  pat-distancia           PIC 9(05).                               
015800*    INTERRUPTOR MANUAL DE MANUTENCAO (FORA DE SERVICO).                  
015900     05  pat-disponivel          PIC X(01).                               
016000         88  pat-disp-sim            VALUE 'Y'.                           
016100         88  pat-disp-nao            VALUE 'N'.                           
016200     05  FILLER                  PIC X(04).                               
016300                                                                          
016400*    OCORRENCIA SOBRE UM PATIO. OCO-SITUACAO ANDA OUVERT ->               
016500*    ENCOURS -> RESOLU; SO AS DUAS PRIMEIRAS TIRAM O PATIO                
016600*    DE CIRCULACAO (REGRAS 1.5, 2.2 E 3.1).                               
016700 FD  OCORRENCIA                                                           
016800     LABEL RECORD STANDARD                                                
016900     VALUE OF FILE-ID 'ARQOCOR.DAT'                                       
017000     RECORD CONTAINS 110 CHARACTERS.                                      
017100 01  REG-OCORRENCIA.                                                      
017200*    PATIO A QUE A OCORRENCIA SE REFERE - LIGACAO COM                     
017300*    REG-PATIO PELO CAMPO PAT-ID.                                         
017400     05  oco-patio-id            PIC X(10).                               
017500*    TIPO DA OCORRENCIA (MANUTENCAO, OBRA, ACIDENTE ETC.) -               
017600*    SO INFORMATIVO, NAO ENTRA EM NENHUM TESTE DE REGRA.                  
017700     05  oco-tipo                PIC X(20).                               
017800     05  oco-descricao           PIC X(40).                               
017900*    INSTANTE EM QUE A OCORRENCIA FOI DECLARADA - HISTORICO,              
018000*    NAO USADO PELAS REGRAS DE ALOCACAO.                                  
018100     05  oco-declarada           PIC 9(14).                               
018200*    INSTANTE DE RESOLUCAO - SO PREENCHIDO QUANDO A                       
018300*    OCO-SITUACAO CHEGA A RESOLU.                                         
018400     05  oco-resolvida           PIC 9(14).                               
018500*    VISAO ALTERNATIVA DO INSTANTE DE RESOLUCAO, SEPARADA                 
018600*    EM DATA E HORA, PARA EVENTUAL IMPRESSAO (VRS 1.7).                   
018700     05  oco-resolvida-r REDEFINES oco-resolvida.                         
018800         10  oco-resolv-data         PIC 9(08).                           
018900         10  oco-resolv-hora         PIC 9(06).                           
019000     05  oco-situacao            PIC X(07).                               
019100         88  oco-sit-aberto          VALUE 'OUVERT'.                      
019200         88  oco-sit-andamento       VALUE 'ENCOURS'.                     
019300         88  oco-sit-resolvido       VALUE 'RESOLU'.                      
019400     05  FILLER                  PIC X(05).                               
019500                                                                          
019600*    REGISTRO DE VOO - CHAVE DE NEGOCIO E O NUMERO DE                     
019700*    CHEGADA. VO-SITUACAO COMECA ATTENTE E PASSA A ALLOUE                 
019800*    QUANDO O PROGRAMA ACHA PATIO (OU JA CHEGA ALLOUE SE                  
019900*    O VOO FOI ALOCADO EM UM RUN ANTERIOR).                               
020000 FD  VOO                                                                  
020100     LABEL RECORD STANDARD                                                
020200     VALUE OF FILE-ID 'ARQVOO.DAT'                                        
020300     RECORD CONTAINS 115 CHARACTERS.                                      
020400 01  REG-VOO.                                                             
020500*    CHAVE DE NEGOCIO DO VOO - NUMERO DE CHEGADA.                         
020600     05  vo-num-chegada          PIC X(10).                               
020700     05  vo-num-partida          PIC X(10).                               
020800*    INICIO DA OCUPACAO DO PATIO - CHAVE DO SORT 1.6 E                    
020900*    TAMBEM UM DOS LIMITES DO TESTE DE CONFLITO (REGRA 1.3).              
021000     05  vo-ini-ocupacao         PIC 9(14).                               
021100*    VISAO DATA/HORA DO INICIO DE OCUPACAO - A PARTE                      
021200*    NUMERICA DE 14 DIGITOS E A QUE O SORT USA (0500).                    
021300     05  vo-ini-ocupacao-r REDEFINES vo-ini-ocupacao.                     
021400         10  vo-ini-data             PIC 9(08).                           
021500         10  vo-ini-hora             PIC 9(06).                           
021600*    FIM DA OCUPACAO - OUTRO LIMITE DO TESTE DE CONFLITO.                 
021700     05  vo-fim-ocupacao         PIC 9(14).                               
021800     05  vo-origem               PIC X(20).                               
021900     05  vo-destino              PIC X(20).                               
022000*    MATRICULA DA AERONAVE - LIGACAO COM O MESTRE DE                      
022100*    AERONAVES PARA A REGRA 1.1/1.2.                                      
022200     05  vo-aeronave             PIC X(05).                               
022300*    SITUACAO DO VOO - ANDA DE ATTENTE PARA ALLOUE QUANDO                 
022400*    A ALOCACAO TEM SUCESSO.                                              
022500     05  vo-situacao             PIC X(07).                               
022600         88  vo-sit-espera           VALUE 'ATTENTE'.                     
022700         88  vo-sit-alocado          VALUE 'ALLOUE'.                      
022800*    PATIO ALOCADO - PREENCHIDO SO QUANDO VO-SIT-ALOCADO.                 
022900     05  vo-patio-id             PIC X(10).                               
023000     05  FILLER                  PIC X(05).                               
023100                                                                          
023200*    REGISTRO DE SAIDA - MESMO LAYOUT DO VOO DE ENTRADA,                  
023300*    GRAVADO PARA TODO VOO LIDO, ALOCADO NESTE RUN OU NAO.                
023400 FD  VOO-SAIDA                                                            
023500     LABEL RECORD STANDARD                                                
023600     VALUE OF FILE-ID 'ARQVOOS.DAT'                                       
023700     RECORD CONTAINS 115 CHARACTERS.                                      
023800 01  REG-VOO-SAIDA.                                                       
023900*    CAMPOS 1 A 1 IGUAIS AO REG-VOO DE ENTRADA - SO                       
024000*    VS-SITUACAO E VS-PATIO-ID PODEM VIR DIFERENTES DO                    
024100*    QUE ENTROU, QUANDO O PARAGRAFO 0530 ACHA PATIO NOVO.                 
024200     05  vs-num-chegada          PIC X(10).                               
024300     05  vs-num-partida          PIC X(10).                               
024400     05  vs-ini-ocupacao         PIC 9(14).                               
024500     05  vs-fim-ocupacao         PIC 9(14).                               
024600     05  vs-origem               PIC X(20).                               
024700     05  vs-destino              PIC X(20).                               
024800     05  vs-aeronave             PIC X(05).                               
024900     05  vs-situacao             PIC X(07).                               
025000     05  vs-patio-id             PIC X(10).                               
025100     05  FILLER                  PIC X(05).                               
025200                                                                          
025300*    CARTAO UNICO COM O HORARIO DE REFERENCIA (AGORA) PARA                
025400*    A SITUACAO DOS PATIOS - SE O ARQUIVO VIER VAZIO, 0450                
025500*    ASSUME ZERO E NENHUM PATIO FICA OCCUPE.                              
025600 FD  CONTROLE                                                             
025700     LABEL RECORD STANDARD                                                
025800     VALUE OF FILE-ID 'ARQPARM.DAT'                                       
025900     RECORD CONTAINS 14 CHARACTERS.                                       
026000 01  REG-CONTROLE.                                                        
026100*    UNICO CAMPO DO CARTAO - HORARIO QUE O JOB TRATA COMO                 
026200*    "AGORA" PARA FINS DA SITUACAO DOS PATIOS (UNIDADE 3).                
026300     05  ctl-agora               PIC 9(14).                               
026400                                                                          
026500*    REGISTRO DE TRABALHO DO SORT DE PATIOS - SO OS PATIOS                
026600*    QUE JA PASSARAM PELO FILTRO DE ELEGIBILIDADE (REGRA                  
026700*    1.5) ENTRAM AQUI, PARA SEREM ORDENADOS POR DISTANCIA.                
026800 SD  PATIOSRT.                                                            
026900 01  REG-PATIOSRT.                                                        
027000*    MESMOS CAMPOS DO REG-PATIO QUE INTERESSAM A REGRA 1.4 -              
027100*    NAO PRECISA DO INDICADOR DE DISPONIBILIDADE, POIS SO                 
027200*    QUEM JA PASSOU NA REGRA 1.5 CHEGA ATE AQUI.                          
027300     05  sp-id                   PIC X(10).                               
027400     05  sp-comprimento          PIC 9(03)V99.                            
027500     05  sp-largura              PIC 9(03)V99.                            
027600     05  sp-distancia            PIC 9(05).                               
027700     05  FILLER                  PIC X(04).                               
027800                                                                          
027900*    REGISTRO DE TRABALHO DO SORT DE VOOS - TODO O ARQUIVO                
028000*    VOO PASSA POR AQUI (ALOCADOS E EM ESPERA), PARA SAIR                 
028100*    EM ORDEM ASCENDENTE DE INICIO DE OCUPACAO (REGRA 1.6).               
028200 SD  VOOSRT.                                                              
028300 01  REG-VOOSRT.                                                          
028400*    MESMO LAYOUT DO REG-VOO DE ENTRADA - O SORT SO PASSA                 
028500*    OS VOOS DE UM LADO PARA O OUTRO, NAO MUDA CAMPO NENHUM.              
028600     05  sv-num-chegada          PIC X(10).                               
028700     05  sv-num-partida          PIC X(10).                               
028800     05  sv-ini-ocupacao         PIC 9(14).                               
028900     05  sv-fim-ocupacao         PIC 9(14).                               
029000     05  sv-origem               PIC X(20).                               
029100     05  sv-destino              PIC X(20).                               
029200     05  sv-aeronave             PIC X(05).                               
029300     05  sv-situacao             PIC X(07).                               
029400         88  sv-sit-espera           VALUE 'ATTENTE'.                     
029500         88  sv-sit-alocado          VALUE 'ALLOUE'.                      
029600     05  sv-patio-id             PIC X(10).                               
029700     05  FILLER                  PIC X(05).                               
029800                                                                          
029900*    LINHA DE IMPRESSAO GENERICA - SEM LAYOUT PROPRIO, AS                 
030000*    LINHAS 01 DE WORKING-STORAGE E QUE SAO MOVIDAS PARA CA.              
030100 FD  RELATORIO                                                            
030200     LABEL RECORD OMITTED.                                                
030300 01  REG-RELATORIO                PIC X(80).                              
030400                                                                          
030500 WORKING-STORAGE SECTION.                                                 
030600                                                                          
030700*----------------------------------------------------------               
030800*    CODIGOS DE RETORNO DOS ARQUIVOS - TESTADOS LOGO APOS                 
030900*    CADA OPEN EM 0100, PARA O JOB NAO RODAR COM ARQUIVO                  
031000*    FALTANDO (JA ACONTECEU EM PRODUCAO, MSF 1992). '00'                  
031100*    E O UNICO VALOR ACEITO; QUALQUER OUTRO DERRUBA O JOB.                
031200*----------------------------------------------------------               
031300*    MESTRE DE AERONAVES.                                                 
031400 77  fs-aeronave              PIC X(02) VALUE SPACES.                     
031500*    MESTRE DE PATIOS.                                                    
031600 77  fs-patio                 PIC X(02) VALUE SPACES.                     
031700*    MESTRE DE OCORRENCIAS.                                               
031800 77  fs-ocorrencia             PIC X(02) VALUE SPACES.                    
031900*    ARQUIVO DE VOOS DO DIA.                                              
032000 77  fs-voo                   PIC X(02) VALUE SPACES.                     
032100*    ARQUIVO DE SAIDA DOS VOOS, ATUALIZADOS OU NAO.                       
032200 77  fs-voo-saida              PIC X(02) VALUE SPACES.                    
032300*    CARTAO COM O HORARIO DE REFERENCIA.                                  
032400 77  fs-controle               PIC X(02) VALUE SPACES.                    
032500*    RELATORIO IMPRESSO (NAO TESTADO - VER BANNER DE 0100).               
032600 77  fs-relatorio               PIC X(02) VALUE SPACES.                   
032700                                                                          
032800*----------------------------------------------------------               
032900*    CHAVES DE PARADA DE LEITURA - UMA PARA O ARQUIVO VOO                 
033000*    (USADA DENTRO DA INPUT PROCEDURE DO SORT) E OUTRA PARA               
033100*    O RETURN DO PROPRIO SORT (OUTPUT PROCEDURE).                         
033200*----------------------------------------------------------               
033300 77  ws-fim-voo                PIC X(01) VALUE 'N'.                       
033400     88  ws-fim-voo-sim            VALUE 'S'.                             
033500 77  ws-fim-sort               PIC X(01) VALUE 'N'.                       
033600     88  ws-fim-sort-sim           VALUE 'S'.                             
033700                                                                          
033800*----------------------------------------------------------               
033900*    HORARIO DE REFERENCIA (NOW) - LIDO DO ARQ DE CONTROLE                
034000*    EM 0450. A VISAO REDEFINIDA SEPARA DATA E HORA PARA                  
034100*    IMPRESSAO NO CABECALHO DA SECAO DE SITUACAO (0710).                  
034200*----------------------------------------------------------               
034300 01  WS-AGORA.                                                            
034400     05  ws-agora-14            PIC 9(14).                                
034500     05  WS-AGORA-R REDEFINES ws-agora-14.                                
034600         10  ws-agora-data          PIC 9(08).                            
034700         10  ws-agora-hora          PIC 9(06).                            
034800                                                                          
034900*----------------------------------------------------------               
035000*    TABELA DE AERONAVES (MESTRE EM MEMORIA) - CARREGADA                  
035100*    POR 0200 E CONSULTADA POR 0622 PARA ACHAR COMPRIMENTO                
035200*    E ENVERGADURA DA AERONAVE DO VOO CORRENTE.                           
035300*----------------------------------------------------------               
035400 01  WS-TAB-AERONAVE.                                                     
035500*    NUMERO DE AERONAVES EFETIVAMENTE CARREGADAS - CONTROLA               
035600*    O OCCURS DEPENDING ON E OS LIMITES DOS PERFORM VARYING               
035700*    QUE PERCORREM A TABELA.                                              
035800     05  ws-aer-qtd             PIC 9(04) COMP VALUE ZERO.                
035900     05  WS-AER-ITEM OCCURS 0 TO 9999 TIMES                               
036000             DEPENDING ON ws-aer-qtd                                      
036100             INDEXED BY idx-aer.                                          
036200         10  ws-aer-matricula       PIC X(05).                            
036300         10  ws-aer-comprimento     PIC 9(03)V99.                         
036400         10  ws-aer-envergadura     PIC 9(03)V99.                         
036500                                                                          
036600*----------------------------------------------------------               
036700*    TABELA DE PATIOS (MESTRE COMPLETO, EM MEMORIA) -                     
036800*    CARREGADA POR 0300. E A FONTE DOS DOIS USOS DO                       
036900*    CADASTRO DE PATIO: MONTAR A LISTA DE ELEGIVEIS (0460)                
037000*    E VARRER TODOS OS PATIOS NA SITUACAO (0720).                         
037100*----------------------------------------------------------               
037200 01  WS-TAB-PATIO.                                                        
037300*    NUMERO DE PATIOS CARREGADOS - CADASTRO COMPLETO, SEM                 
037400*    FILTRO DE DISPONIBILIDADE (O FILTRO E SO NA TABELA DE                
037500*    ELEGIVEIS, WS-TAB-PATELEG, MAIS ABAIXO).                             
037600     05  ws-pat-qtd             PIC 9(04) COMP VALUE ZERO.                
037700     05  WS-PAT-ITEM OCCURS 0 TO 9999 TIMES                               
037800             DEPENDING ON ws-pat-qtd                                      
037900             INDEXED BY idx-pat.                                          
038000         10  ws-pat-id              PIC X(10).                            
038100         10  ws-pat-comprimento     PIC 9(03)V99.                         
038200         10  ws-pat-largura         PIC 9(03)V99.                         
038300         10  ws-pat-distancia       PIC 9(05).                            
038400         10  ws-pat-disponivel      PIC X(01).                            
038500                                                                          
038600*----------------------------------------------------------               
038700*    TABELA DE OCORRENCIAS (ATIVAS OU NAO, EM MEMORIA) -                  
038800*    CARREGADA POR 0400. O PARAGRAFO 0466 PERCORRE ESTA                   
038900*    TABELA TODA VEZ QUE PRECISA SABER SE UM PATIO TEM                    
039000*    OCORRENCIA OUVERT/ENCOURS EM ABERTO.                                 
039100*----------------------------------------------------------               
039200 01  WS-TAB-OCOR.                                                         
039300*    NUMERO DE OCORRENCIAS CARREGADAS - INCLUI AS JA                      
039400*    RESOLVIDAS, QUE 0468 SIMPLESMENTE IGNORA NO TESTE.                   
039500     05  ws-ocor-qtd            PIC 9(04) COMP VALUE ZERO.                
039600     05  WS-OCOR-ITEM OCCURS 0 TO 9999 TIMES                              
039700             DEPENDING ON ws-ocor-qtd                                     
039800             INDEXED BY idx-oco.                                          
039900         10  ws-ocor-patio-id       PIC X(10).                            
040000         10  ws-ocor-situacao       PIC X(07).                            
040100                                                                          
040200*----------------------------------------------------------               
040300*    PATIOS ELEGIVEIS, JA ORDENADOS POR DISTANCIA (SORT) -                
040400*    MONTADA POR 0460/0462/0470 A PARTIR DE WS-TAB-PATIO.                 
040500*    E A LISTA QUE 0630 PERCORRE NA PROCURA DA REGRA 1.4.                 
040600*----------------------------------------------------------               
040700 01  WS-TAB-PATELEG.                                                      
040800*    QUANTIDADE DE PATIOS ELEGIVEIS - PODE SER MENOR QUE                  
040900*    WS-PAT-QTD, POIS JA PASSOU PELO FILTRO DA REGRA 1.5.                 
041000     05  ws-pateleg-qtd         PIC 9(04) COMP VALUE ZERO.                
041100     05  WS-PATELEG-ITEM OCCURS 0 TO 9999 TIMES                           
041200             DEPENDING ON ws-pateleg-qtd                                  
041300             INDEXED BY idx-pateleg.                                      
041400         10  ws-pateleg-id          PIC X(10).                            
041500         10  ws-pateleg-comprimento PIC 9(03)V99.                         
041600         10  ws-pateleg-largura     PIC 9(03)V99.                         
041700         10  ws-pateleg-distancia   PIC 9(05).                            
041800                                                                          
041900*----------------------------------------------------------               
042000*    ALOCACOES CORRENTES - PARA TESTE DE CONFLITO (REGRA                  
042100*    1.3, PARAGRAFO 0650) E PARA DETERMINACAO DA SITUACAO                 
042200*    DO PATIO (REGRA 3.2, PARAGRAFO 0728). CRESCE TODA VEZ                
042300*    QUE 0540 REGISTRA UMA ALOCACAO NOVA OU PRE-EXISTENTE.                
042400*----------------------------------------------------------               
042500 01  WS-TAB-ALOC.                                                         
042600*    QUANTIDADE DE ALOCACOES REGISTRADAS ATE O MOMENTO -                  
042700*    SO CRESCE, NUNCA DIMINUI, DENTRO DE UM MESMO RUN.                    
042800     05  ws-aloc-qtd            PIC 9(04) COMP VALUE ZERO.                
042900     05  WS-ALOC-ITEM OCCURS 0 TO 9999 TIMES                              
043000             DEPENDING ON ws-aloc-qtd                                     
043100             INDEXED BY idx-aloc.                                         
043200         10  ws-aloc-patio-id       PIC X(10).                            
043300         10  ws-aloc-ini            PIC 9(14).                            
043400         10  ws-aloc-fim            PIC 9(14).                            
043500         10  ws-aloc-voo            PIC X(10).                            
043600                                                                          
043700*----------------------------------------------------------               
043800*    CHAVES E ACUMULADORES DE TRABALHO DA ALOCACAO - TODOS                
043900*    OS CONTADORES/SUBSCRITOS FICAM COMP POR EXIGENCIA DO                 
044000*    CPD PARA QUALQUER CAMPO SO DE CONTROLE INTERNO.                      
044100*----------------------------------------------------------               
044200*    LIGADO PELA REGRA 1.1 EM 0620 - 'N' TIRA O VOO DA                    
044300*    PROCURA DE PATIO SEM PASSAR POR 1.2/1.3/1.4.                         
044400 77  ws-voo-completo           PIC X(01) VALUE 'S'.                       
044500*    RESULTADO DA PROCURA NA TABELA DE AERONAVES (0622).                  
044600 77  ws-aeronave-achada         PIC X(01) VALUE 'N'.                      
044700*    COMPRIMENTO/ENVERGADURA DA AERONAVE DO VOO CORRENTE -                
044800*    COPIADOS DA TABELA EM 0624 PARA A REGRA 1.2 COMPARAR.                
044900 77  ws-aer-comp-sel            PIC 9(03)V99 VALUE ZEROS.                 
045000 77  ws-aer-env-sel             PIC 9(03)V99 VALUE ZEROS.                 
045100*    LIGADO PELA REGRA 1.5 (0466/0468) - USADO TANTO NA                   
045200*    SELECAO DE ELEGIVEIS QUANTO NA SITUACAO (0720).                      
045300 77  ws-pat-tem-ocorrencia       PIC X(01) VALUE 'N'.                     
045400*    RESULTADO DA PROCURA DE PATIO PELA REGRA 1.4 (0630).                 
045500 77  ws-patio-achado            PIC X(01) VALUE 'N'.                      
045600*    PATIO ESCOLHIDO QUANDO WS-PATIO-ACHADO = 'S'.                        
045700 77  ws-patio-sel-id             PIC X(10) VALUE SPACES.                  
045800*    RESULTADO DO TESTE DE DIMENSAO, REGRA 1.2 (0640).                    
045900 77  ws-dimensao-ok             PIC X(01) VALUE 'N'.                      
046000*    RESULTADO DO TESTE DE CONFLITO, REGRA 1.3 (0650).                    
046100 77  ws-conflito-ok             PIC X(01) VALUE 'S'.                      
046200*    TEXTO QUE VAI PARA A COLUNA DE DESFECHO DO RELATORIO                 
046300*    DE ALOCACAO (MONTADO EM 0530, IMPRESSO EM 0670).                     
046400 77  ws-desfecho                PIC X(25) VALUE SPACES.                   
046500*    TOTALIZADORES DO RODAPE DA SECAO 1 (VRS 1.3, MSF 1993).              
046600 77  ws-cont-alocado            PIC 9(05) COMP VALUE ZERO.                
046700 77  ws-cont-nao-alocado         PIC 9(05) COMP VALUE ZERO.               
046800*    NUMERO DE PAGINA DA SECAO 1 DO RELATORIO.                            
046900 77  ws-cont-pag                PIC 9(03) COMP VALUE ZERO.                
047000*    STATUS E OCUPANTE DO PATIO CORRENTE NA SITUACAO                      
047100*    (REGRA 3.1/3.2, MONTADOS EM 0720/0726).                              
047200 77  ws-pat-status               PIC X(12) VALUE SPACES.                  
047300 77  ws-pat-ocupante             PIC X(10) VALUE SPACES.                  
047400                                                                          
047500*----------------------------------------------------------               
047600*    LINHAS DO RELATORIO - SECAO 1, RESULTADO DA ALOCACAO.                
047700*    CABE-ALOC1/2 SAO OS CABECALHOS, DETALHE-ALOCACAO E A                 
047800*    LINHA POR VOO, E OS TRAILERS TRAZEM OS TOTALIZADORES                 
047900*    DA REGRA 1.4/1.5 (VRS 1.3, MSF 1993).                                
048000*----------------------------------------------------------               
048100 01  CABE-ALOC1.                                                          
048200     05  FILLER   PIC X(44) VALUE                                         
048300         'RELATORIO DE ALOCACAO DE AERONAVES A PATIOS'.                   
048400     05  FILLER   PIC X(27) VALUE SPACES.                                 
048500     05  FILLER   PIC X(05) VALUE 'PG. '.                                 
048600     05  cab-aloc-pag         PIC ZZ9.                                    
048700     05  FILLER   PIC X(01) VALUE SPACES.                                 
048800 01  CABE-ALOC2.                                                          
048900     05  FILLER   PIC X(10) VALUE 'VOO CHEG.'.                            
049000     05  FILLER   PIC X(15) VALUE SPACES.                                 
049100     05  FILLER   PIC X(20) VALUE 'DESFECHO DA ALOCACAO'.                 
049200     05  FILLER   PIC X(35) VALUE SPACES.                                 
049300 01  DETALHE-ALOCACAO.                                                    
049400     05  FILLER   PIC X(02) VALUE SPACES.                                 
049500     05  det-aloc-voo         PIC X(10).                                  
049600     05  FILLER   PIC X(03) VALUE SPACES.                                 
049700     05  det-aloc-result      PIC X(25).                                  
049800     05  FILLER   PIC X(40) VALUE SPACES.                                 
049900 01  TRAILER-ALOC1.                                                       
050000     05  FILLER   PIC X(16) VALUE 'ALOCADOS......: '.                     
050100     05  trl-alocado          PIC ZZZZ9.                                  
050200     05  FILLER   PIC X(59) VALUE SPACES.                                 
050300 01  TRAILER-ALOC2.                                                       
050400     05  FILLER   PIC X(16) VALUE 'NAO ALOCADOS..: '.                     
050500     05  trl-nao-alocado      PIC ZZZZ9.                                  
050600     05  FILLER   PIC X(59) VALUE SPACES.                                 
050700                                                                          
050800*----------------------------------------------------------               
050900*    LINHAS DO RELATORIO - SECAO 2, SITUACAO DOS PATIOS                   
051000*    (INCLUIDA NA VRS 1.5, JBO 1996, NO MESMO RELATORIO                   
051100*    PARA A OPERACAO NAO PRECISAR RODAR UM SEGUNDO JOB).                  
051200*----------------------------------------------------------               
051300*    CABECALHO MOSTRA O HORARIO DE REFERENCIA LIDO DO                     
051400*    CARTAO DE CONTROLE (CAB-SIT-DATA/CAB-SIT-HORA).                      
051500 01  CABE-SIT1.                                                           
051600     05  FILLER   PIC X(18) VALUE 'SITUACAO DOS PATI'.                    
051700     05  FILLER   PIC X(03) VALUE 'OS '.                                  
051800     05  FILLER   PIC X(03) VALUE 'EM '.                                  
051900     05  cab-sit-data         PIC 9(08).                                  
052000     05  FILLER   PIC X(01) VALUE SPACES.                                 
052100     05  cab-sit-hora         PIC 9(06).                                  
052200     05  FILLER   PIC X(41) VALUE SPACES.                                 
052300 01  CABE-SIT2.                                                           
052400     05  FILLER   PIC X(10) VALUE 'PATIO'.                                
052500     05  FILLER   PIC X(05) VALUE SPACES.                                 
052600     05  FILLER   PIC X(13) VALUE 'SITUACAO'.                             
052700     05  FILLER   PIC X(05) VALUE SPACES.                                 
052800     05  FILLER   PIC X(10) VALUE 'VOO OCUP.'.                            
052900     05  FILLER   PIC X(37) VALUE SPACES.                                 
053000*    UMA LINHA POR PATIO - STATUS E OCUPANTE VEM DE                       
053100*    WS-PAT-STATUS/WS-PAT-OCUPANTE, MONTADOS EM 0720.                     
053200 01  DETALHE-SITUACAO.                                                    
053300     05  FILLER   PIC X(02) VALUE SPACES.                                 
053400     05  det-sit-patio        PIC X(10).                                  
053500     05  FILLER   PIC X(04) VALUE SPACES.                                 
053600     05  det-sit-status       PIC X(12).                                  
053700     05  FILLER   PIC X(04) VALUE SPACES.                                 
053800     05  det-sit-ocupante     PIC X(10).                                  
053900     05  FILLER   PIC X(38) VALUE SPACES.                                 
054000                                                                          
054100 PROCEDURE DIVISION.                                                      
054200                                                                          
054300*----------------------------------------------------------               
054400*    PARAGRAFO PRINCIPAL - COMANDA AS TRES UNIDADES DO JOB                
054500*    (MOTOR DE ALOCACAO, ORDEM DE EXECUCAO, SITUACAO).                    
054600*    A ORDEM ABAIXO E FIXA: AS TABELAS PRECISAM ESTAR                     
054700*    CARREGADAS ANTES DO SORT DE PATIOS, QUE POR SUA VEZ                  
054800*    PRECISA ESTAR PRONTO ANTES DO SORT DE VOOS.                          
054900*----------------------------------------------------------               
055000 0000-INICIO.                                                             
055100*    ABRE TODOS OS ARQUIVOS DO JOB DE UMA VEZ SO.                         
055200     PERFORM 0100-ABRE-ARQUIVOS THRU 0100-FIM.                            
055300*    CARGA DOS TRES MESTRES EM MEMORIA (AERONAVE/PATIO/                   
055400*    OCORRENCIA), NA ORDEM QUE OS PARAGRAFOS DE TESTE                     
055500*    DEPOIS ESPERAM ENCONTRAR.                                            
055600     PERFORM 0200-CARGA-AERONAVES THRU 0200-FIM.                          
055700     PERFORM 0300-CARGA-PATIOS THRU 0300-FIM.                             
055800     PERFORM 0400-CARGA-OCORRENCIAS THRU 0400-FIM.                        
055900*    HORARIO DE REFERENCIA (NOW) PARA A SITUACAO (UNIDADE                 
056000*    3) - TEM QUE VIR ANTES DE 0720, MAS PODE VIR A                       
056100*    QUALQUER MOMENTO ANTES DISSO.                                        
056200     PERFORM 0450-LE-CONTROLE THRU 0450-FIM.                              
056300*    LISTA DE PATIOS ELEGIVEIS, JA EM ORDEM DE DISTANCIA -                
056400*    REGRAS 1.4 E 1.5 (UNIDADE 1, PASSO 2).                               
056500     PERFORM 0460-MONTA-PATIOS-ELEG THRU 0460-FIM.                        
056600*    MOTOR DE ALOCACAO PROPRIAMENTE DITO - UNIDADE 1,                     
056700*    PASSOS 3 A 5. GRAVA VOO-SAIDA E A SECAO 1 DO RELATORIO.              
056800     PERFORM 0500-ORDENA-E-ALOCA THRU 0500-FIM.                           
056900*    UNIDADE 3 - SITUACAO DE CADA PATIO NO HORARIO DE                     
057000*    REFERENCIA. RODA DEPOIS DA ALOCACAO PORQUE PRECISA DA                
057100*    TABELA WS-TAB-ALOC JA COMPLETA (INCLUI OS ALOCADOS                   
057200*    NESTE PROPRIO RUN).                                                  
057300     PERFORM 0710-CABECALHO-SITUACAO THRU 0710-FIM.                       
057400     PERFORM 0720-SITUACAO-PATIOS THRU 0720-FIM                           
057500         VARYING idx-pat FROM 1 BY 1                                      
057600         UNTIL idx-pat > ws-pat-qtd.                                      
057700*    FECHA TUDO E ENCERRA O JOB.                                          
057800     PERFORM 0900-ENCERRA THRU 0900-FIM.                                  
057900     STOP RUN.                                                            
058000                                                                          
058100*----------------------------------------------------------               
058200*    ABERTURA DOS ARQUIVOS. CADA OPEN DE ENTRADA E                        
058300*    CONFERIDO - SE FALTAR ARQUIVO, O JOB PARA NA HORA EM                 
058400*    VEZ DE RODAR COM MESTRE VAZIO (LICAO DO INCIDENTE DE                 
058500*    1992 CITADO NO BANNER DE WORKING-STORAGE).                           
058600*----------------------------------------------------------               
058700 0100-ABRE-ARQUIVOS.                                                      
058800*    MESTRE DE AERONAVES.                                                 
058900     OPEN INPUT AERONAVE.                                                 
059000     IF fs-aeronave NOT = '00'                                            
059100        DISPLAY 'ARQAERO.DAT - ERRO DE ABERTURA ' fs-aeronave             
059200        STOP RUN.                                                         
059300*    MESTRE DE PATIOS.                                                    
059400     OPEN INPUT PATIO.                                                    
059500     IF fs-patio NOT = '00'                                               
059600        DISPLAY 'ARQPATIO.DAT - ERRO DE ABERTURA ' fs-patio               
059700        CLOSE AERONAVE                                                    
059800        STOP RUN.                                                         
059900*    MESTRE DE OCORRENCIAS.                                               
060000     OPEN INPUT OCORRENCIA.                                               
060100     IF fs-ocorrencia NOT = '00'                                          
060200        DISPLAY 'ARQOCOR.DAT - ERRO DE ABERTURA ' fs-ocorrencia           
060300        CLOSE AERONAVE PATIO                                              
060400        STOP RUN.                                                         
060500*    ARQUIVO DE VOOS DO DIA.                                              
060600     OPEN INPUT VOO.                                                      
060700     IF fs-voo NOT = '00'                                                 
060800        DISPLAY 'ARQVOO.DAT - ERRO DE ABERTURA ' fs-voo                   
060900        CLOSE AERONAVE PATIO OCORRENCIA                                   
061000        STOP RUN.                                                         
061100*    CARTAO DE CONTROLE COM O HORARIO DE REFERENCIA.                      
061200     OPEN INPUT CONTROLE.                                                 
061300     IF fs-controle NOT = '00'                                            
061400        DISPLAY 'ARQPARM.DAT - ERRO DE ABERTURA ' fs-controle             
061500        CLOSE AERONAVE PATIO OCORRENCIA VOO                               
061600        STOP RUN.                                                         
061700*    OS DOIS ARQUIVOS DE SAIDA NAO PRECISAM DE TESTE - SE                 
061800*    O DISCO ESTIVER CHEIO, O PROPRIO WRITE ACUSA DEPOIS.                 
061900     OPEN OUTPUT VOO-SAIDA.                                               
062000     OPEN OUTPUT RELATORIO.                                               
062100 0100-FIM. EXIT.                                                          
062200                                                                          
062300*----------------------------------------------------------               
062400*    CARGA DA AERONAVE MESTRE (ORDENADO POR MATRICULA NO                  
062500*    ARQUIVO DE ENTRADA, NAO PRECISA SER REORDENADO AQUI).                
062600*    LEITURA SEQUENCIAL SIMPLES ATE O FIM DE ARQUIVO.                     
062700*----------------------------------------------------------               
062800 0200-CARGA-AERONAVES.                                                    
062900*    ZERA O CONTADOR ANTES DE COMECAR A CARGA.                            
063000     MOVE ZEROS TO ws-aer-qtd.                                            
063100 0210-LE-AERONAVE.                                                        
063200*    LE O PROXIMO REGISTRO; NO FIM DE ARQUIVO, ENCERRA A                  
063300*    CARGA DESTA TABELA E VOLTA PARA QUEM CHAMOU.                         
063400     READ AERONAVE NEXT RECORD                                            
063500         AT END GO TO 0200-FIM.                                           
063600     ADD 1 TO ws-aer-qtd.                                                 
063700     SET idx-aer TO ws-aer-qtd.                                           
063800*    COPIA OS TRES CAMPOS QUE AS REGRAS 1.1/1.2 PRECISAM -                
063900*    TIPO E DESCRICAO NAO SAO USADOS NA ALOCACAO, FICAM NO                
064000*    MESTRE EM DISCO MESMO.                                               
064100     MOVE aer-matricula TO ws-aer-matricula (idx-aer).                    
064200     MOVE aer-comprimento TO ws-aer-comprimento (idx-aer).                
064300     MOVE aer-envergadura TO ws-aer-envergadura (idx-aer).                
064400     GO TO 0210-LE-AERONAVE.                                              
064500 0200-FIM. EXIT.                                                          
064600                                                                          
064700*----------------------------------------------------------               
064800*    CARGA DO MESTRE DE PATIOS - TODOS OS PATIOS, DISPO-                  
064900*    NIVEIS OU NAO, ENTRAM NA TABELA; O FILTRO DE 1.5 SO                  
065000*    ACONTECE DEPOIS, NA MONTAGEM DA LISTA DE ELEGIVEIS.                  
065100*----------------------------------------------------------               
065200 0300-CARGA-PATIOS.                                                       
065300*    ZERA O CONTADOR ANTES DE COMECAR A CARGA.                            
065400     MOVE ZEROS TO ws-pat-qtd.                                            
065500 0310-LE-PATIO.                                                           
065600*    TODO PATIO ENTRA NA TABELA, INDEPENDENTE DE ESTAR                    
065700*    DISPONIVEL OU NAO - O FILTRO VEM DEPOIS, EM 0460.                    
065800     READ PATIO NEXT RECORD                                               
065900         AT END GO TO 0300-FIM.                                           
066000     ADD 1 TO ws-pat-qtd.                                                 
066100     SET idx-pat TO ws-pat-qtd.                                           
066200     MOVE pat-id TO ws-pat-id (idx-pat).                                  
066300     MOVE pat-comprimento TO ws-pat-comprimento (idx-pat).                
066400     MOVE pat-largura TO ws-pat-largura (idx-pat).                        
066500     MOVE pat-distancia TO ws-pat-distancia (idx-pat).                    
066600     MOVE pat-disponivel TO ws-pat-disponivel (idx-pat).                  
066700     GO TO 0310-LE-PATIO.                                                 
066800 0300-FIM. EXIT.                                                          
066900                                                                          
067000*----------------------------------------------------------               
067100*    CARGA DAS OCORRENCIAS - O ARQUIVO TRAZ TAMBEM AS JA                  
067200*    RESOLVIDAS (HISTORICO), MAS SO O PATIO E A SITUACAO                  
067300*    INTERESSAM AQUI; O TESTE OUVERT/ENCOURS E FEITO SO                   
067400*    NA HORA DE CONSULTAR A TABELA (PARAGRAFO 0466).                      
067500*----------------------------------------------------------               
067600 0400-CARGA-OCORRENCIAS.                                                  
067700*    ZERA O CONTADOR ANTES DE COMECAR A CARGA.                            
067800     MOVE ZEROS TO ws-ocor-qtd.                                           
067900 0410-LE-OCORRENCIA.                                                      
068000*    CARREGA TODAS AS OCORRENCIAS, QUALQUER QUE SEJA A                    
068100*    SITUACAO - O TESTE OUVERT/ENCOURS FICA PARA 0468.                    
068200     READ OCORRENCIA NEXT RECORD                                          
068300         AT END GO TO 0400-FIM.                                           
068400     ADD 1 TO ws-ocor-qtd.                                                
068500     SET idx-oco TO ws-ocor-qtd.                                          
068600     MOVE oco-patio-id TO ws-ocor-patio-id (idx-oco).                     
068700     MOVE oco-situacao TO ws-ocor-situacao (idx-oco).                     
068800     GO TO 0410-LE-OCORRENCIA.                                            
068900 0400-FIM. EXIT.                                                          
069000                                                                          
069100*----------------------------------------------------------               
069200*    CP-0138 - HORARIO DE REFERENCIA (NOW) PARA A UNIDADE                 
069300*    3 VEM DO ARQUIVO DE CONTROLE. SE NAO HOUVER REGISTRO,                
069400*    ASSUME ZERO (TODOS OS PATIOS FICARIAM LIBRE OU                       
069500*    HORS-SERVICE, NUNCA OCCUPE - COMPORTAMENTO SEGURO                    
069600*    PARA UM JOB RODADO SEM O CARTAO DE CONTROLE).                        
069700*----------------------------------------------------------               
069800 0450-LE-CONTROLE.                                                        
069900     MOVE ZEROS TO ws-agora-14.                                           
070000     READ CONTROLE                                                        
070100         AT END GO TO 0450-FIM.                                           
070200     MOVE ctl-agora TO ws-agora-14.                                       
070300 0450-FIM. EXIT.                                                          
070400                                                                          
070500*----------------------------------------------------------               
070600*    REGRA 1.5 - SO ENTRAM NA LISTA DE ELEGIVEIS OS PATIOS                
070700*    DISPONIVEIS (PAT-DISPONIVEL = 'Y') SEM OCORRENCIA                    
070800*    ABERTA OU EM ANDAMENTO. REGRA 1.4 - SAIEM JA EM ORDEM                
070900*    ASCENDENTE DE DISTANCIA (PATIO MAIS PROXIMO PRIMEIRO).               
071000*    O SORT FAZ OS DOIS SERVICOS DE UMA VEZ: A INPUT                      
071100*    PROCEDURE FILTRA, A OUTPUT PROCEDURE RECEBE JA                       
071200*    ORDENADO E CARREGA A TABELA EM MEMORIA.                              
071300*----------------------------------------------------------               
071400 0460-MONTA-PATIOS-ELEG.                                                  
071500     SORT PATIOSRT ASCENDING KEY sp-distancia                             
071600         INPUT PROCEDURE 0462-SELECIONA-PATIOS                            
071700         OUTPUT PROCEDURE 0470-CARGA-PATIOS-ELEG.                         
071800 0460-FIM. EXIT.                                                          
071900                                                                          
072000*----------------------------------------------------------               
072100*    INPUT PROCEDURE DO SORT ACIMA - PERCORRE A TABELA DE                 
072200*    PATIOS JA CARREGADA (0300) E MANDA PARA O SORT SO OS                 
072300*    QUE PASSAM NA REGRA 1.5.                                             
072400*----------------------------------------------------------               
072500 0462-SELECIONA-PATIOS SECTION.                                           
072600 0462-INI.                                                                
072700     IF ws-pat-qtd > ZERO                                                 
072800        PERFORM 0464-TESTA-PATIO                                          
072900            VARYING idx-pat FROM 1 BY 1                                   
073000            UNTIL idx-pat > ws-pat-qtd.                                   
073100 0462-FIM. EXIT.                                                          
073200                                                                          
073300*----------------------------------------------------------               
073400*    TESTE DE ELEGIBILIDADE DE UM PATIO - DISPONIVEL E                    
073500*    SEM OCORRENCIA ATIVA (REGRA 1.5). SO OS QUE PASSAM                   
073600*    NOS DOIS TESTES SAO LIBERADOS PARA O SORT.                           
073700*----------------------------------------------------------               
073800 0464-TESTA-PATIO.                                                        
073900     IF ws-pat-disponivel (idx-pat) = 'Y'                                 
074000        PERFORM 0466-TEM-OCORRENCIA-ATIVA THRU 0466-FIM                   
074100        IF ws-pat-tem-ocorrencia = 'N'                                    
074200           MOVE ws-pat-id (idx-pat) TO sp-id                              
074300           MOVE ws-pat-comprimento (idx-pat) TO sp-comprimento            
074400           MOVE ws-pat-largura (idx-pat) TO sp-largura                    
074500           MOVE ws-pat-distancia (idx-pat) TO sp-distancia                
074600           RELEASE REG-PATIOSRT.                                          
074700                                                                          
074800*----------------------------------------------------------               
074900*    TESTA SE O PATIO APONTADO POR IDX-PAT TEM OCORRENCIA                 
075000*    ABERTA (OUVERT) OU EM ANDAMENTO (ENCOURS). USADO NA                  
075100*    SELECAO DE ELEGIVEIS (0464) E NA SITUACAO (0720) -                   
075200*    UM SO PARAGRAFO PARA AS DUAS REGRAS (1.5 E 3.1) QUE                  
075300*    PRECISAM DA MESMA PERGUNTA.                                          
075400*----------------------------------------------------------               
075500 0466-TEM-OCORRENCIA-ATIVA.                                               
075600     MOVE 'N' TO ws-pat-tem-ocorrencia.                                   
075700     IF ws-ocor-qtd > ZERO                                                
075800        PERFORM 0468-TESTA-OCORRENCIA                                     
075900            VARYING idx-oco FROM 1 BY 1                                   
076000            UNTIL idx-oco > ws-ocor-qtd                                   
076100               OR ws-pat-tem-ocorrencia = 'S'.                            
076200 0466-FIM. EXIT.                                                          
076300                                                                          
076400*----------------------------------------------------------               
076500*    COMPARA UMA OCORRENCIA DA TABELA COM O PATIO CORRENTE.               
076600*    BASTA UMA OCORRENCIA OUVERT OU ENCOURS PARA O PATIO                  
076700*    SER CONSIDERADO FORA DE CIRCULACAO.                                  
076800*----------------------------------------------------------               
076900 0468-TESTA-OCORRENCIA.                                                   
077000     IF ws-ocor-patio-id (idx-oco) = ws-pat-id (idx-pat)                  
077100        AND (ws-ocor-situacao (idx-oco) = 'OUVERT'                        
077200          OR ws-ocor-situacao (idx-oco) = 'ENCOURS')                      
077300        MOVE 'S' TO ws-pat-tem-ocorrencia.                                
077400                                                                          
077500*----------------------------------------------------------               
077600*    OUTPUT PROCEDURE DO SORT DE PATIOS - RECEBE OS                       
077700*    REGISTROS JA EM ORDEM ASCENDENTE DE DISTANCIA E                      
077800*    CARREGA A TABELA WS-TAB-PATELEG, QUE E O QUE O                       
077900*    PARAGRAFO 0630 VAI PERCORRER NA PROCURA DA REGRA 1.4.                
078000*----------------------------------------------------------               
078100 0470-CARGA-PATIOS-ELEG SECTION.                                          
078200 0470-INI.                                                                
078300     MOVE ZEROS TO ws-pateleg-qtd.                                        
078400 0472-RETORNA-PATIO.                                                      
078500*    RETURN DEVOLVE UM REGISTRO DE CADA VEZ, JA ORDENADO.                 
078600     RETURN PATIOSRT                                                      
078700         AT END GO TO 0470-FIM.                                           
078800     ADD 1 TO ws-pateleg-qtd.                                             
078900     SET idx-pateleg TO ws-pateleg-qtd.                                   
079000     MOVE sp-id TO ws-pateleg-id (idx-pateleg).                           
079100     MOVE sp-comprimento TO ws-pateleg-comprimento (idx-pateleg).         
079200     MOVE sp-largura TO ws-pateleg-largura (idx-pateleg).                 
079300     MOVE sp-distancia TO ws-pateleg-distancia (idx-pateleg).             
079400     GO TO 0472-RETORNA-PATIO.                                            
079500 0470-FIM. EXIT.                                                          
079600                                                                          
079700*----------------------------------------------------------               
079800*    REGRA 1.6 - OS VOOS SAO PROCESSADOS EM ORDEM ASCEN-                  
079900*    DENTE DE INICIO DE OCUPACAO (OS SEM HORARIO, ZERO,                   
080000*    FICAM NA FRENTE, JA QUE ZERO E O MENOR VALOR POSSIVEL                
080100*    DO CAMPO). O SORT CARREGA TODOS OS VOOS, NAO SO OS EM                
080200*    ESPERA, PARA QUE O ARQUIVO DE SAIDA RECEBA TAMBEM OS                 
080300*    JA ALOCADOS - SEM ISSO O VOO-SAIDA FICARIA INCOMPLETO.               
080400*----------------------------------------------------------               
080500 0500-ORDENA-E-ALOCA.                                                     
080600*    ZERA A TABELA DE ALOCACOES E OS DOIS TOTALIZADORES                   
080700*    ANTES DE COMECAR UM RUN NOVO.                                        
080800     MOVE ZEROS TO ws-aloc-qtd.                                           
080900     MOVE ZEROS TO ws-cont-alocado.                                       
081000     MOVE ZEROS TO ws-cont-nao-alocado.                                   
081100*    REGRA 1.3 PRECISA ENXERGAR TODO VOO JA ALLOUE ANTES DE               
081200*    COMECAR A ALOCAR OS EM ESPERA - VER 0505 ABAIXO.                     
081300     PERFORM 0505-PRE-CARGA-ALOCACOES THRU 0505-FIM.                      
081400     SORT VOOSRT ASCENDING KEY sv-ini-ocupacao                            
081500         INPUT PROCEDURE 0510-SELECIONA-VOOS                              
081600         OUTPUT PROCEDURE 0520-PROCESSA-VOOS.                             
081700 0500-FIM. EXIT.                                                          
081800                                                                          
081900*----------------------------------------------------------               
082000*    REGRA 1.3 (PRE-CARGA) - O SORT ADIANTE DEVOLVE OS                    
082100*    VOOS EM ORDEM DE INICIO DE OCUPACAO (SV-INI-OCUPACAO),               
082200*    NAO NA ORDEM EM QUE FORAM ALOCADOS. SE A TABELA DE                   
082300*    CONFLITO SO FOSSE MONTADA CONFORME OS VOOS SAEM DO                   
082400*    SORT, UM VOO EM ESPERA CUJO INICIO DE OCUPACAO FOSSE                 
082500*    MAIS CEDO QUE O DE UM VOO JA ALLOUE SAIRIA DO SORT                   
082600*    ANTES DELE - E 0650-TESTA-CONFLITO NAO VERIA O VOO JA                
082700*    ALOCADO NA TABELA, PODENDO ALOCAR O MESMO PATIO NO                   
082800*    MESMO HORARIO (DUPLA OCUPACAO). POR ISSO ESTA VARREDURA              
082900*    LE O ARQUIVO VOO INTEIRO ANTES DO SORT E REGISTRA NA                 
083000*    TABELA TODO VOO QUE JA CHEGA ALLOUE, INDEPENDENTE DE                 
083100*    QUANDO SUA OCUPACAO COMECA. DEPOIS FECHA E REABRE O                  
083200*    ARQUIVO PARA O INPUT PROCEDURE DO SORT (0510/0512) LER               
083300*    DESDE O PRIMEIRO REGISTRO DE NOVO.                                   
083400*----------------------------------------------------------               
083500 0505-PRE-CARGA-ALOCACOES.                                                
083600     PERFORM 0507-LE-VOO-ALOCADO THRU 0507-FIM                            
083700         UNTIL ws-fim-voo-sim.                                            
083800     CLOSE VOO.                                                           
083900     OPEN INPUT VOO.                                                      
084000     MOVE 'N' TO ws-fim-voo.                                              
084100 0505-FIM. EXIT.                                                          
084200                                                                          
084300*----------------------------------------------------------               
084400*    LE UM REGISTRO DE VOO E, SE JA ESTIVER ALLOUE, REGISTRA              
084500*    A ALOCACAO NA TABELA DE CONFLITO (MESMOS CAMPOS QUE                  
084600*    0540-REGISTRA-ALOCACAO GRAVARIA MAIS TARDE PARA UM VOO               
084700*    ALOCADO NESTE RUN).                                                  
084800*----------------------------------------------------------               
084900 0507-LE-VOO-ALOCADO.                                                     
085000     READ VOO NEXT RECORD                                                 
085100         AT END                                                           
085200            MOVE 'S' TO ws-fim-voo                                        
085300            GO TO 0507-FIM.                                               
085400     IF vo-sit-alocado                                                    
085500        ADD 1 TO ws-aloc-qtd                                              
085600        SET idx-aloc TO ws-aloc-qtd                                       
085700        MOVE vo-patio-id TO ws-aloc-patio-id (idx-aloc)                   
085800        MOVE vo-ini-ocupacao TO ws-aloc-ini (idx-aloc)                    
085900        MOVE vo-fim-ocupacao TO ws-aloc-fim (idx-aloc)                    
086000        MOVE vo-num-chegada TO ws-aloc-voo (idx-aloc).                    
086100 0507-FIM. EXIT.                                                          
086200                                                                          
086300*----------------------------------------------------------               
086400*    INPUT PROCEDURE DO SORT DE VOOS - AQUI NAO HA FILTRO,                
086500*    SO REPASSE: TODO REGISTRO LIDO DO ARQUIVO VOO VAI                    
086600*    PARA O SORT, ALOCADO OU EM ESPERA.                                   
086700*----------------------------------------------------------               
086800 0510-SELECIONA-VOOS SECTION.                                             
086900 0510-INI.                                                                
087000     PERFORM 0512-LE-VOO THRU 0512-FIM                                    
087100         UNTIL ws-fim-voo-sim.                                            
087200 0510-FIM. EXIT.                                                          
087300                                                                          
087400 0512-LE-VOO.                                                             
087500*    RELEASE MANDA O REGISTRO DIRETO PARA A AREA DE                       
087600*    TRABALHO DO SORT (REG-VOOSRT), SEM TABELA EM MEMORIA.                
087700     READ VOO NEXT RECORD                                                 
087800         AT END                                                           
087900            MOVE 'S' TO ws-fim-voo                                        
088000            GO TO 0512-FIM.                                               
088100     RELEASE REG-VOOSRT FROM REG-VOO.                                     
088200 0512-FIM. EXIT.                                                          
088300                                                                          
088400*----------------------------------------------------------               
088500*    OUTPUT PROCEDURE DO SORT DE VOOS - IMPRIME O                         
088600*    CABECALHO DA SECAO 1, PROCESSA CADA VOO NA ORDEM QUE                 
088700*    SAIU DO SORT, E NO FIM IMPRIME OS TOTALIZADORES                      
088800*    (REGRA 1.4/1.5 DO RELATORIO, VRS 1.3).                               
088900*----------------------------------------------------------               
089000 0520-PROCESSA-VOOS SECTION.                                              
089100 0520-INI.                                                                
089200     PERFORM 0600-CABECALHO-ALOCACAO THRU 0600-FIM.                       
089300     PERFORM 0530-RETORNA-VOO THRU 0530-FIM                               
089400         UNTIL ws-fim-sort-sim.                                           
089500     PERFORM 0690-RODAPE-ALOCACAO THRU 0690-FIM.                          
089600 0520-FIM. EXIT.                                                          
089700                                                                          
089800*----------------------------------------------------------               
089900*    PROCESSA UM VOO DE CADA VEZ, NA ORDEM QUE VEM DO                     
090000*    SORT. SE O VOO JA ESTAVA ALLOUE (DE UM RUN ANTERIOR),                
090100*    SO GRAVA A SAIDA - A ALOCACAO JA FOI REGISTRADA NA                   
090200*    TABELA PELA PRE-CARGA (0505/0507), ANTES DO SORT, ENTAO              
090300*    NAO SE REPETE O REGISTRO AQUI. O VOO NAO PASSA PELAS                 
090400*    REGRAS 1.1/1.2/1.3 DE NOVO.                                          
090500*----------------------------------------------------------               
090600 0530-RETORNA-VOO.                                                        
090700     RETURN VOOSRT                                                        
090800         AT END                                                           
090900            MOVE 'S' TO ws-fim-sort                                       
091000            GO TO 0530-FIM.                                               
091100*    VOO JA ALOCADO EM RUN ANTERIOR - SO REPASSA.                         
091200     IF sv-sit-alocado                                                    
091300        PERFORM 0660-GRAVA-VOO-SAIDA THRU 0660-FIM                        
091400        GO TO 0530-FIM.                                                   
091500*    DAQUI PARA BAIXO, O VOO ESTA EM ATTENTE - REGRA 1.1                  
091600*    PRIMEIRO (COMPLETUDE), DEPOIS A PROCURA DE PATIO.                    
091700     PERFORM 0620-VERIFICA-COMPLETUDE THRU 0620-FIM.                      
091800     IF ws-voo-completo = 'N'                                             
091900*    FALTA AERONAVE OU HORARIO - NAO HA COMO ALOCAR.                      
092000        MOVE 'SKIPPED-MISSING-DATA' TO ws-desfecho                        
092100        ADD 1 TO ws-cont-nao-alocado                                      
092200        GO TO 0550-ESCREVE-RESULTADO.                                     
092300*    REGRA 1.4 - PROCURA O PATIO MAIS PROXIMO QUE PASSE                   
092400*    NAS REGRAS 1.2 (DIMENSAO) E 1.3 (CONFLITO).                          
092500     PERFORM 0630-PROCURA-PATIO THRU 0630-FIM.                            
092600     IF ws-patio-achado = 'S'                                             
092700*    ACHOU PATIO - ATUALIZA SITUACAO E REGISTRA.                          
092800        MOVE 'ALLOUE' TO sv-situacao                                      
092900        MOVE ws-patio-sel-id TO sv-patio-id                               
093000        PERFORM 0540-REGISTRA-ALOCACAO THRU 0540-FIM                      
093100        STRING 'ALLOCATED ' ws-patio-sel-id                               
093200               DELIMITED BY SIZE INTO ws-desfecho                         
093300        ADD 1 TO ws-cont-alocado                                          
093400     ELSE                                                                 
093500*    NENHUM PATIO ELEGIVEL PASSOU NAS REGRAS 1.2/1.3 -                    
093600*    O VOO FICA EM ESPERA (ATTENTE), SEM PATIO.                           
093700        MOVE 'NO-STAND' TO ws-desfecho                                    
093800        ADD 1 TO ws-cont-nao-alocado.                                     
093900 0550-ESCREVE-RESULTADO.                                                  
094000*    INDEPENDENTE DO DESFECHO, SAI UMA LINHA NO RELATORIO                 
094100*    E O VOO VAI PARA O ARQUIVO DE SAIDA, ATUALIZADO OU                   
094200*    DO JEITO QUE CHEGOU.                                                 
094300     PERFORM 0670-ESCREVE-LINHA-ALOC THRU 0670-FIM.                       
094400     PERFORM 0660-GRAVA-VOO-SAIDA THRU 0660-FIM.                          
094500 0530-FIM. EXIT.                                                          
094600                                                                          
094700*----------------------------------------------------------               
094800*    REGRA 1.1 - SO E ALOCAVEL O VOO QUE TEM AERONAVE                     
094900*    CADASTRADA E HORARIOS DE INICIO E FIM DE OCUPACAO                    
095000*    DIFERENTES DE ZERO. QUALQUER UM DOS TRES FALTANDO                    
095100*    DERRUBA WS-VOO-COMPLETO PARA 'N'.                                    
095200*----------------------------------------------------------               
095300 0620-VERIFICA-COMPLETUDE.                                                
095400     MOVE 'S' TO ws-voo-completo.                                         
095500*    TESTE 1 - PRECISA TER AERONAVE INFORMADA.                            
095600     IF sv-aeronave = SPACES                                              
095700        MOVE 'N' TO ws-voo-completo.                                      
095800*    TESTE 2 - PRECISA TER INICIO DE OCUPACAO.                            
095900     IF sv-ini-ocupacao = ZEROS                                           
096000        MOVE 'N' TO ws-voo-completo.                                      
096100*    TESTE 3 - PRECISA TER FIM DE OCUPACAO.                               
096200     IF sv-fim-ocupacao = ZEROS                                           
096300        MOVE 'N' TO ws-voo-completo.                                      
096400*    SO VALE A PENA PROCURAR A AERONAVE NO MESTRE SE OS                   
096500*    CAMPOS OBRIGATORIOS JA ESTIVEREM PREENCHIDOS.                        
096600     IF ws-voo-completo = 'S'                                             
096700        PERFORM 0622-PROCURA-AERONAVE THRU 0622-FIM                       
096800        IF ws-aeronave-achada = 'N'                                       
096900           MOVE 'N' TO ws-voo-completo.                                   
097000 0620-FIM. EXIT.                                                          
097100                                                                          
097200*----------------------------------------------------------               
097300*    PROCURA A MATRICULA DO VOO NA TABELA DE AERONAVES.                   
097400*    SE ACHAR, GUARDA COMPRIMENTO E ENVERGADURA PARA A                    
097500*    REGRA 1.2 USAR LOGO EM SEGUIDA.                                      
097600*----------------------------------------------------------               
097700 0622-PROCURA-AERONAVE.                                                   
097800     MOVE 'N' TO ws-aeronave-achada.                                      
097900     IF ws-aer-qtd > ZERO                                                 
098000        PERFORM 0624-TESTA-AERONAVE                                       
098100            VARYING idx-aer FROM 1 BY 1                                   
098200            UNTIL idx-aer > ws-aer-qtd                                    
098300               OR ws-aeronave-achada = 'S'.                               
098400 0622-FIM. EXIT.                                                          
098500                                                                          
098600*----------------------------------------------------------               
098700*    COMPARA A MATRICULA DA TABELA COM A DO VOO CORRENTE.                 
098800*----------------------------------------------------------               
098900 0624-TESTA-AERONAVE.                                                     
099000     IF ws-aer-matricula (idx-aer) = sv-aeronave                          
099100        MOVE 'S' TO ws-aeronave-achada                                    
099200        MOVE ws-aer-comprimento (idx-aer) TO ws-aer-comp-sel              
099300        MOVE ws-aer-envergadura (idx-aer) TO ws-aer-env-sel.              
099400                                                                          
099500*----------------------------------------------------------               
099600*    REGRA 1.4 - PERCORRE OS PATIOS ELEGIVEIS EM ORDEM DE                 
099700*    DISTANCIA E PARA NO PRIMEIRO QUE PASSAR NAS REGRAS                   
099800*    1.2 (DIMENSAO) E 1.3 (CONFLITO DE HORARIO). E UMA                    
099900*    PROCURA "PRIMEIRO QUE SERVE", NAO A MELHOR DE TODAS.                 
100000*----------------------------------------------------------               
100100 0630-PROCURA-PATIO.                                                      
100200     MOVE 'N' TO ws-patio-achado.                                         
100300     IF ws-pateleg-qtd > ZERO                                             
100400        PERFORM 0632-TESTA-PATIO-ELEG                                     
100500            VARYING idx-pateleg FROM 1 BY 1                               
100600            UNTIL idx-pateleg > ws-pateleg-qtd                            
100700               OR ws-patio-achado = 'S'.                                  
100800 0630-FIM. EXIT.                                                          
100900                                                                          
101000*----------------------------------------------------------               
101100*    TESTA UM PATIO ELEGIVEL POR VEZ - SO CHEGA A TESTAR                  
101200*    CONFLITO (1.3) SE JA PASSOU NA DIMENSAO (1.2), PARA                  
101300*    NAO VARRER A TABELA DE ALOCACOES A TOA.                              
101400*----------------------------------------------------------               
101500 0632-TESTA-PATIO-ELEG.                                                   
101600     PERFORM 0640-TESTA-DIMENSAO THRU 0640-FIM.                           
101700     IF ws-dimensao-ok = 'S'                                              
101800        PERFORM 0650-TESTA-CONFLITO THRU 0650-FIM                         
101900        IF ws-conflito-ok = 'S'                                           
102000           MOVE 'S' TO ws-patio-achado                                    
102100           MOVE ws-pateleg-id (idx-pateleg) TO ws-patio-sel-id.           
102200                                                                          
102300*----------------------------------------------------------               
102400*    REGRA 1.2 - COMPARACAO EXATA, SEM ARREDONDAMENTO, DE                 
102500*    COMPRIMENTO E ENVERGADURA DA AERONAVE CONTRA AS                      
102600*    CAPACIDADES DO PATIO (CP-0045, MSF 1992 - ANTES DESTE                
102700*    AJUSTE O PROGRAMA ARREDONDAVA E ALOCAVA PATIO PEQUENO                
102800*    DEMAIS EM ALGUNS CASOS LIMITE).                                      
102900*----------------------------------------------------------               
103000 0640-TESTA-DIMENSAO.                                                     
103100     MOVE 'N' TO ws-dimensao-ok.                                          
103200     IF ws-aer-comp-sel NOT > ws-pateleg-comprimento (idx-pateleg)        
103300        AND ws-aer-env-sel NOT > ws-pateleg-largura (idx-pateleg)         
103400        MOVE 'S' TO ws-dimensao-ok.                                       
103500 0640-FIM. EXIT.                                                          
103600                                                                          
103700*----------------------------------------------------------               
103800*    REGRA 1.3 - NAO HA CONFLITO SE, PARA TODO VOO JA                     
103900*    ALOCADO NO PATIO, O FIM DELE E <= O INICIO DO NOVO OU                
104000*    O INICIO DELE E >= O FIM DO NOVO (LIMITES TOCANTES                   
104100*    SAO PERMITIDOS - CP-0151, RAC 2001). A CONDICAO                      
104200*    ABAIXO E A NEGACAO DISSO: SO DA CONFLITO QUANDO O                    
104300*    FIM DO EXISTENTE PASSA DO INICIO DO NOVO *E* O INICIO                
104400*    DO EXISTENTE E ANTES DO FIM DO NOVO.                                 
104500*----------------------------------------------------------               
104600 0650-TESTA-CONFLITO.                                                     
104700     MOVE 'S' TO ws-conflito-ok.                                          
104800     IF ws-aloc-qtd > ZERO                                                
104900        PERFORM 0652-TESTA-ALOC-EXISTENTE                                 
105000            VARYING idx-aloc FROM 1 BY 1                                  
105100            UNTIL idx-aloc > ws-aloc-qtd                                  
105200               OR ws-conflito-ok = 'N'.                                   
105300 0650-FIM. EXIT.                                                          
105400                                                                          
105500*----------------------------------------------------------               
105600*    COMPARA O NOVO VOO COM UMA ALOCACAO JA EXISTENTE NO                  
105700*    MESMO PATIO. SO IMPORTA SE FOR O MESMO PATIO; DE                     
105800*    OUTRO PATIO, NAO HA O QUE CONFLITAR.                                 
105900*----------------------------------------------------------               
106000 0652-TESTA-ALOC-EXISTENTE.                                               
106100     IF ws-aloc-patio-id (idx-aloc) = ws-pateleg-id (idx-pateleg)         
106200        IF ws-aloc-fim (idx-aloc) > sv-ini-ocupacao                       
106300           AND ws-aloc-ini (idx-aloc) < sv-fim-ocupacao                   
106400           MOVE 'N' TO ws-conflito-ok.                                    
106500                                                                          
106600*----------------------------------------------------------               
106700*    REGISTRA NA TABELA USADA PARA CONFLITO (0650) E PARA A               
106800*    SITUACAO (0720) UM VOO QUE ACABOU DE SER ALOCADO NESTE               
106900*    RUN. OS QUE JA CHEGARAM ALLOUE DE UM RUN ANTERIOR FORAM              
107000*    REGISTRADOS ANTES, NA PRE-CARGA (0505/0507) - NAO                    
107100*    PASSAM POR AQUI, SENAO ENTRARIAM DUAS VEZES NA TABELA.               
107200*----------------------------------------------------------               
107300 0540-REGISTRA-ALOCACAO.                                                  
107400     ADD 1 TO ws-aloc-qtd.                                                
107500     SET idx-aloc TO ws-aloc-qtd.                                         
107600     MOVE sv-patio-id TO ws-aloc-patio-id (idx-aloc).                     
107700     MOVE sv-ini-ocupacao TO ws-aloc-ini (idx-aloc).                      
107800     MOVE sv-fim-ocupacao TO ws-aloc-fim (idx-aloc).                      
107900     MOVE sv-num-chegada TO ws-aloc-voo (idx-aloc).                       
108000 0540-FIM. EXIT.                                                          
108100                                                                          
108200*----------------------------------------------------------               
108300*    CABECALHO DA SECAO 1 DO RELATORIO - SALTA FOLHA E                    
108400*    NUMERA A PAGINA. SO E CHAMADO UMA VEZ, NO INICIO DA                  
108500*    OUTPUT PROCEDURE DO SORT DE VOOS.                                    
108600*----------------------------------------------------------               
108700 0600-CABECALHO-ALOCACAO.                                                 
108800     ADD 1 TO ws-cont-pag.                                                
108900     MOVE ws-cont-pag TO cab-aloc-pag.                                    
109000     WRITE REG-RELATORIO FROM CABE-ALOC1                                  
109100         AFTER ADVANCING TOP-OF-FORM.                                     
109200     WRITE REG-RELATORIO FROM CABE-ALOC2 AFTER 2.                         
109300 0600-FIM. EXIT.                                                          
109400                                                                          
109500*----------------------------------------------------------               
109600*    UMA LINHA DE DETALHE POR VOO PROCESSADO, COM O                       
109700*    DESFECHO QUE 0530 JA DEIXOU PRONTO EM WS-DESFECHO.                   
109800*----------------------------------------------------------               
109900 0670-ESCREVE-LINHA-ALOC.                                                 
110000     MOVE sv-num-chegada TO det-aloc-voo.                                 
110100     MOVE ws-desfecho TO det-aloc-result.                                 
110200     WRITE REG-RELATORIO FROM DETALHE-ALOCACAO AFTER 1.                   
110300 0670-FIM. EXIT.                                                          
110400                                                                          
110500*----------------------------------------------------------               
110600*    TOTALIZADORES DA SECAO 1 (VRS 1.3, MSF 1993) - UM                    
110700*    CONTADOR PARA ALOCADOS, OUTRO PARA NAO ALOCADOS,                     
110800*    SOMADOS DURANTE O LACO DE 0530.                                      
110900*----------------------------------------------------------               
111000 0690-RODAPE-ALOCACAO.                                                    
111100     MOVE ws-cont-alocado TO trl-alocado.                                 
111200     MOVE ws-cont-nao-alocado TO trl-nao-alocado.                         
111300     WRITE REG-RELATORIO FROM TRAILER-ALOC1 AFTER 2.                      
111400     WRITE REG-RELATORIO FROM TRAILER-ALOC2 AFTER 1.                      
111500 0690-FIM. EXIT.                                                          
111600                                                                          
111700*----------------------------------------------------------               
111800*    GRAVA O VOO NO ARQUIVO DE SAIDA, ATUALIZADO OU NAO -                 
111900*    PASSO 5 DA UNIDADE 1. TODO CAMPO E COPIADO, NAO SO OS                
112000*    QUE MUDARAM, PORQUE VOO-SAIDA TEM LAYOUT PROPRIO                     
112100*    (REG-VOO-SAIDA), SEPARADO DO REGISTRO DE ENTRADA.                    
112200*----------------------------------------------------------               
112300 0660-GRAVA-VOO-SAIDA.                                                    
112400     MOVE sv-num-chegada TO vs-num-chegada.                               
112500     MOVE sv-num-partida TO vs-num-partida.                               
112600     MOVE sv-ini-ocupacao TO vs-ini-ocupacao.                             
112700     MOVE sv-fim-ocupacao TO vs-fim-ocupacao.                             
112800     MOVE sv-origem TO vs-origem.                                         
112900     MOVE sv-destino TO vs-destino.                                       
113000     MOVE sv-aeronave TO vs-aeronave.                                     
113100     MOVE sv-situacao TO vs-situacao.                                     
113200     MOVE sv-patio-id TO vs-patio-id.                                     
113300     WRITE REG-VOO-SAIDA.                                                 
113400 0660-FIM. EXIT.                                                          
113500                                                                          
113600*----------------------------------------------------------               
113700*    CABECALHO DA SECAO 2 (SITUACAO DOS PATIOS) - MOSTRA                  
113800*    O HORARIO DE REFERENCIA LIDO EM 0450, PARA A OPERACAO                
113900*    SABER A QUE INSTANTE A SITUACAO SE REFERE.                           
114000*----------------------------------------------------------               
114100 0710-CABECALHO-SITUACAO.                                                 
114200     MOVE ws-agora-data TO cab-sit-data.                                  
114300     MOVE ws-agora-hora TO cab-sit-hora.                                  
114400     WRITE REG-RELATORIO FROM CABE-SIT1                                   
114500         AFTER ADVANCING TOP-OF-FORM.                                     
114600     WRITE REG-RELATORIO FROM CABE-SIT2 AFTER 2.                          
114700 0710-FIM. EXIT.                                                          
114800                                                                          
114900*----------------------------------------------------------               
115000*    UNIDADE 3 - REGRA 3.1: HORS-SERVICE VENCE OCCUPE QUE                 
115100*    VENCE LIBRE. UM PATIO POR CHAMADA (IDX-PAT VEM DO                    
115200*    PERFORM VARYING NO 0000-INICIO, QUE PASSA POR TODA A                 
115300*    TABELA WS-TAB-PATIO, NA ORDEM DO MESTRE).                            
115400*----------------------------------------------------------               
115500 0720-SITUACAO-PATIOS.                                                    
115600     MOVE SPACES TO ws-pat-status.                                        
115700     MOVE SPACES TO ws-pat-ocupante.                                      
115800*    PRIMEIRO TESTE DA PRECEDENCIA - MANUTENCAO MANUAL OU                 
115900*    OCORRENCIA ATIVA, O PATIO JA SAI HORS-SERVICE.                       
116000     PERFORM 0466-TEM-OCORRENCIA-ATIVA THRU 0466-FIM.                     
116100     IF ws-pat-disponivel (idx-pat) = 'N'                                 
116200        OR ws-pat-tem-ocorrencia = 'S'                                    
116300        MOVE 'HORS-SERVICE' TO ws-pat-status                              
116400     ELSE                                                                 
116500*    SEGUNDO TESTE - SE TEM VOO OCUPANDO AGORA, E OCCUPE;                 
116600*    SENAO, LIBRE. O OCUPANTE SO APARECE QUANDO HA UM.                    
116700        PERFORM 0726-PROCURA-OCUPANTE THRU 0726-FIM                       
116800        IF ws-pat-ocupante NOT = SPACES                                   
116900           MOVE 'OCCUPE' TO ws-pat-status                                 
117000        ELSE                                                              
117100           MOVE 'LIBRE' TO ws-pat-status.                                 
117200     MOVE ws-pat-id (idx-pat) TO det-sit-patio.                           
117300     MOVE ws-pat-status TO det-sit-status.                                
117400     MOVE ws-pat-ocupante TO det-sit-ocupante.                            
117500     WRITE REG-RELATORIO FROM DETALHE-SITUACAO AFTER 1.                   
117600 0720-FIM. EXIT.                                                          
117700                                                                          
117800*----------------------------------------------------------               
117900*    REGRA 3.2 - TESTE DE INTERVALO ABERTO NO FIM: INICIO                 
118000*    <= AGORA E AGORA < FIM. PRIMEIRA OCORRENCIA ENCONTRADA               
118100*    E A REPORTADA, COMO NO FONTE ORIGINAL (NAO HA EMPATE                 
118200*    POSSIVEL NA PRATICA, POIS A REGRA 1.3 JA GARANTE QUE                 
118300*    UM PATIO NAO TEM DOIS VOOS ALLOUE SOBREPOSTOS).                      
118400*----------------------------------------------------------               
118500 0726-PROCURA-OCUPANTE.                                                   
118600     IF ws-aloc-qtd > ZERO                                                
118700        PERFORM 0728-TESTA-OCUPANTE                                       
118800            VARYING idx-aloc FROM 1 BY 1                                  
118900            UNTIL idx-aloc > ws-aloc-qtd                                  
119000               OR ws-pat-ocupante NOT = SPACES.                           
119100 0726-FIM. EXIT.                                                          
119200                                                                          
119300*----------------------------------------------------------               
119400*    COMPARA UMA ALOCACAO DA TABELA COM O PATIO CORRENTE E                
119500*    COM O HORARIO DE REFERENCIA. SO CONTA COMO OCUPANTE                  
119600*    SE FOR O MESMO PATIO E O AGORA CAIR DENTRO DO                        
119700*    INTERVALO MEIO-ABERTO DA OCUPACAO.                                   
119800*----------------------------------------------------------               
119900 0728-TESTA-OCUPANTE.                                                     
120000     IF ws-aloc-patio-id (idx-aloc) = ws-pat-id (idx-pat)                 
120100        AND ws-aloc-ini (idx-aloc) NOT > ws-agora-14                      
120200        AND ws-aloc-fim (idx-aloc) > ws-agora-14                          
120300        MOVE ws-aloc-voo (idx-aloc) TO ws-pat-ocupante.                   
120400                                                                          
120500*----------------------------------------------------------               
120600*    FECHAMENTO DE TODOS OS ARQUIVOS ANTES DO STOP RUN -                  
120700*    NENHUM ARQUIVO FICA ABERTO QUANDO O JOB TERMINA.                     
120800*----------------------------------------------------------               
120900 0900-ENCERRA.                                                            
121000*    OS TRES MESTRES DE ENTRADA.                                          
121100     CLOSE AERONAVE.                                                      
121200     CLOSE PATIO.                                                         
121300     CLOSE OCORRENCIA.                                                    
121400*    O ARQUIVO DE VOOS E O CARTAO DE CONTROLE.                            
121500     CLOSE VOO.                                                           
121600     CLOSE CONTROLE.                                                      
121700*    OS DOIS ARQUIVOS DE SAIDA DO JOB.                                    
121800     CLOSE VOO-SAIDA.                                                     
121900     CLOSE RELATORIO.                                                     
122000 0900-FIM. EXIT.                                                          
